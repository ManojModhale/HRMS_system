000100****************************************************************
000200*                                                               *
000300*           LEAVE APPLICATION AND APPROVE/REJECT PROCESSING      *
000400*                                                               *
000500*            OLD-MASTER/NEW-MASTER REBUILD OF THE LEAVE FILE     *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY120.
001300 AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001500 DATE-WRITTEN.       10/02/1986.
001600 DATE-COMPILED.
001700 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001800*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100* REMARKS.           TWO-MODE LEAVE MAINTENANCE RUN, MODE
002200*                    CHAINED IN AS PY120-MODE.
002300*
002400*                    MODE "A" (APPLY) - VALIDATES A NEW LEAVE
002500*                    APPLICATION AND REBUILDS THE LEAVE FILE
002600*                    OLD-MASTER/NEW-MASTER, INSERTING IT AS
002700*                    STATUS PENDING WITH TODAY AS THE APPLY
002800*                    DATE.
002900*
003000*                    MODE "P" (PROCESS) - REBUILDS THE LEAVE
003100*                    FILE OLD-MASTER/NEW-MASTER, LOCATING THE
003200*                    MATCHING APPLICATION BY EMPLOYEE AND START
003300*                    DATE, SETTING THE NEW STATUS, ADMIN NOTES,
003400*                    PROCESSOR AND PROCESSED DATE.  ONLY A
003500*                    PENDING APPLICATION MAY BE PROCESSED AND A
003600*                    REJECTION MUST CARRY NOTES.
003700*
003800* VERSION.           SEE WS-PROG-NAME IN WS.
003900*
004000* CALLED MODULES.    NONE.
004100*
004200* FILES USED:
004300*                    LEAVE.       OLD LEAVE MASTER - INPUT.
004400*                    LEAVE-NEW.   NEW LEAVE MASTER - OUTPUT,
004500*                                 SUPERSEDES LEAVE AFTER THE RUN.
004600*
004700* RETURN CODE (PY120-RETURN-CODE, PASSED BACK ON CHAINING):
004800*                    00 - APPLICATION OR DECISION ACCEPTED.
004900*                    06 - APPLY REJECTED, START DATE BEFORE
005000*                         TODAY, END DATE BEFORE START DATE OR
005100*                         REASON BLANK.
005200*                    07 - PROCESS REJECTED, NO MATCHING
005300*                         APPLICATION ON FILE.
005400*                    08 - PROCESS REJECTED, APPLICATION IS NOT
005500*                         PENDING.
005600*                    09 - PROCESS REJECTED, REJECTION DECISION
005700*                         WITH BLANK ADMIN NOTES.
005800*
005900* CHANGES:
006000* 10/02/1986 VBC -       CREATED - STARTED CODING FROM PYRGSTR,
006100*                       LEAVE MASTER MAINTENANCE RUN.
006200* 19/11/1998 VBC -   .01 Y2K - ALL DATE FIELDS NOW CARRIED AS
006300*                       4-DIGIT CENTURY THROUGHOUT.
006400* 20/01/26  JMT - 2.00 RE-CUT FOR THE HRMS PERSONNEL/PAYROLL
006500*                       BATCH REBUILD, PO 4471 - SINGLE PROGRAM
006600*                       NOW HANDLES BOTH APPLY AND PROCESS
006700*                       MODES, CHAINED MODE SWITCH REPLACES THE
006800*                       OLD SEPARATE RUN DECKS.
006900* 28/01/26  JMT -   .01 REJECTION WITH BLANK NOTES NOW REJECTED
007000*                       WITH RETURN CODE 09 INSTEAD OF BEING
007100*                       ACCEPTED WITH BLANK NOTES - TICKET
007200*                       HR-121.
007300*
007400****************************************************************
007500* COPYRIGHT NOTICE.
007600* ****************
007700*
007800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007900* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
008000* COEN, 1986-2026 AND LATER.
008100*
008200* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
008300* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
008400* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
008500*
008600* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008700* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
008800* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
008900* PURPOSE.
009000****************************************************************
009100*
009200 ENVIRONMENT             DIVISION.
009300*===============================
009400*
009500 CONFIGURATION           SECTION.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM.
009800*
009900 INPUT-OUTPUT            SECTION.
010000 FILE-CONTROL.
010100     SELECT   PY-LEAVE-OLD-FILE ASSIGN TO "LEAVE"
010200              ORGANIZATION IS SEQUENTIAL
010300              FILE STATUS IS PY-LVE-OLD-STATUS.
010400     SELECT   PY-LEAVE-NEW-FILE ASSIGN TO "LEAVE-NEW"
010500              ORGANIZATION IS SEQUENTIAL
010600              FILE STATUS IS PY-LVE-NEW-STATUS.
010700*
010800 DATA                    DIVISION.
010900*===============================
011000*
011100 FILE SECTION.
011200*
011300 FD  PY-LEAVE-OLD-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 COPY "WSPYLVE.cob".
011600*
011700*  NEW LEAVE MASTER - SAME LAYOUT AS THE OLD ONE, COPY
011800*  REPLACING SAVES A SECOND COPYBOOK FOR ONE RECORD TYPE.
011900*
012000 FD  PY-LEAVE-NEW-FILE
012100     LABEL RECORDS ARE STANDARD.
012200 COPY "WSPYLVE.cob" REPLACING ==PY-LEAVE-RECORD== BY
012300     ==PY-LEAVE-NEW-RECORD==.
012400*
012500 WORKING-STORAGE SECTION.
012600*-------------------------
012700 77  WS-PROG-NAME            PIC X(15)  VALUE "PY120 (2.00)".
012800*
012900 01  WS-FILE-STATUS-DATA.
013000     03  PY-LVE-OLD-STATUS    PIC XX.
013100     03  PY-LVE-NEW-STATUS    PIC XX.
013200     03  FILLER               PIC X(06).
013300*
013400 01  WS-SWITCHES.
013500     03  WS-LVE-EOF-SW        PIC X  VALUE "N".
013600         88  WS-LVE-EOF           VALUE "Y".
013700     03  WS-MATCH-FOUND-SW    PIC X  VALUE "N".
013800         88  WS-MATCH-FOUND       VALUE "Y".
013900     03  WS-REC-WRITTEN-SW    PIC X  VALUE "N".
014000         88  WS-REC-WRITTEN       VALUE "Y".
014100     03  WS-REJECTED-SW       PIC X  VALUE "N".
014200         88  WS-REQUEST-REJECTED  VALUE "Y".
014300     03  FILLER               PIC X(06).
014400*
014500 01  WS-MATCH-KEY.
014600     03  WS-MATCH-EMP-NO      PIC 9(6)  COMP.
014700     03  WS-MATCH-START-DATE  PIC 9(8)  COMP.
014800 01  WS-MATCH-KEY-X REDEFINES WS-MATCH-KEY PIC 9(14) COMP.
014900*
015000 01  WS-OLD-KEY.
015100     03  WS-OLD-EMP-NO        PIC 9(6)  COMP.
015200     03  WS-OLD-START-DATE    PIC 9(8)  COMP.
015300 01  WS-OLD-KEY-X REDEFINES WS-OLD-KEY PIC 9(14) COMP.
015400*
015500 01  WS-CURRENT-DATE-BLOCK.
015600     03  WSE-CCYY             PIC 9(4).
015700     03  WSE-MM               PIC 99.
015800     03  WSE-DD               PIC 99.
015900     03  FILLER               PIC X(13).
016000 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-BLOCK PIC X(21).
016100*
016200 01  WS-TODAY-CCYYMMDD        PIC 9(8)  COMP.
016300*
016400 LINKAGE                 SECTION.
016500*=======================
016600*
016700 01  PY120-MODE               PIC X.
016800     88  PY120-APPLY              VALUE "A".
016900     88  PY120-PROCESS            VALUE "P".
017000 01  PY120-EMP-NO             PIC 9(6).
017100 01  PY120-START-DATE         PIC 9(8).
017200 01  PY120-END-DATE           PIC 9(8).
017300 01  PY120-REASON             PIC X(40).
017400 01  PY120-DECISION           PIC X.
017500     88  PY120-APPROVE-DECISION   VALUE "A".
017600     88  PY120-REJECT-DECISION    VALUE "R".
017700 01  PY120-ADMIN-NOTES        PIC X(40).
017800 01  PY120-PROCESSED-BY       PIC X(20).
017900 01  PY120-RETURN-CODE        PIC 99.
018000*
018100 PROCEDURE DIVISION CHAINING PY120-MODE PY120-EMP-NO
018200     PY120-START-DATE PY120-END-DATE PY120-REASON PY120-DECISION
018300     PY120-ADMIN-NOTES PY120-PROCESSED-BY PY120-RETURN-CODE.
018400*=====================================================
018500*
018600 AA000-MAIN               SECTION.
018700*********************************
018800     MOVE     ZERO TO PY120-RETURN-CODE.
018900     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-X.
019000     COMPUTE  WS-TODAY-CCYYMMDD = WSE-CCYY * 10000
019100                                 + WSE-MM * 100 + WSE-DD.
019200     IF       PY120-APPLY
019300              PERFORM AA020-APPLY-LEAVE THRU AA020-EXIT
019400     ELSE
019500     IF       PY120-PROCESS
019600              PERFORM AA030-PROCESS-LEAVE THRU AA030-EXIT.
019700 AA000-EXIT.
019800     GOBACK.
019900*
020000 AA020-APPLY-LEAVE        SECTION.
020100*********************************
020200*
020300*  RULE - START DATE MUST NOT BE BEFORE TODAY, END DATE MUST
020400*  NOT BE BEFORE START DATE, REASON MUST NOT BE BLANK.  ANY
020500*  VIOLATION REJECTS THE WHOLE APPLICATION - NOTHING IS WRITTEN.
020600*
020700     MOVE     "N" TO WS-REJECTED-SW.
020800     IF       PY120-START-DATE < WS-TODAY-CCYYMMDD
020900              SET  WS-REQUEST-REJECTED TO TRUE.
021000     IF       PY120-END-DATE < PY120-START-DATE
021100              SET  WS-REQUEST-REJECTED TO TRUE.
021200     IF       PY120-REASON = SPACES
021300              SET  WS-REQUEST-REJECTED TO TRUE.
021400     IF       WS-REQUEST-REJECTED
021500              MOVE 6 TO PY120-RETURN-CODE
021600              DISPLAY "PY120 - LEAVE APPLICATION REJECTED"
021700     ELSE
021800              MOVE PY120-EMP-NO     TO WS-MATCH-EMP-NO
021900              MOVE PY120-START-DATE TO WS-MATCH-START-DATE
022000              PERFORM AA050-ROLL-LEAVE-MASTER THRU AA050-EXIT.
022100 AA020-EXIT.
022200     EXIT.
022300*
022400 AA030-PROCESS-LEAVE      SECTION.
022500*********************************
022600*
022700*  RULE - A REJECTION DECISION MUST CARRY NON-BLANK ADMIN
022800*  NOTES.  WHETHER THE APPLICATION EXISTS AND IS PENDING IS
022900*  CHECKED AS THE OLD-MASTER IS SCANNED BY AA050 BELOW, SINCE
023000*  THE FILE HAS TO BE READ ANYWAY TO FIND IT.
023100*
023200     IF       PY120-REJECT-DECISION AND PY120-ADMIN-NOTES = SPACES
023300              MOVE 9 TO PY120-RETURN-CODE
023400              DISPLAY "PY120 - REJECTION NEEDS ADMIN NOTES"
023500     ELSE
023600              MOVE PY120-EMP-NO     TO WS-MATCH-EMP-NO
023700              MOVE PY120-START-DATE TO WS-MATCH-START-DATE
023800              PERFORM AA050-ROLL-LEAVE-MASTER THRU AA050-EXIT.
023900 AA030-EXIT.
024000     EXIT.
024100*
024200 AA050-ROLL-LEAVE-MASTER  SECTION.
024300*********************************
024400*
024500*  OLD-MASTER/NEW-MASTER REBUILD OF THE LEAVE FILE, SHARED BY
024600*  BOTH MODES.  EVERY RECORD IS COPIED THROUGH IN EMP-NO AND
024700*  START-DATE ORDER; AA055 DECIDES WHAT HAPPENS WHEN THE FILE
024800*  REACHES THE REQUESTED KEY.
024900*
025000     MOVE     "N" TO WS-MATCH-FOUND-SW.
025100     MOVE     "N" TO WS-REC-WRITTEN-SW.
025200     OPEN     INPUT  PY-LEAVE-OLD-FILE.
025300     OPEN     OUTPUT PY-LEAVE-NEW-FILE.
025400     READ     PY-LEAVE-OLD-FILE NEXT RECORD
025500              AT END SET WS-LVE-EOF TO TRUE.
025600     PERFORM  AA051-LOAD-OLD-KEY THRU AA051-EXIT.
025700*
025800*  THE COMBINED EMP-NO/START-DATE KEY LETS US STOP THE COPY
025900*  LOOP WITH ONE NUMERIC COMPARE INSTEAD OF TESTING EACH FIELD
026000*  SEPARATELY - EMP-NO IS THE HIGH-ORDER PART OF THE COMBINED
026100*  VALUE SO IT SORTS THE SAME WAY AS THE TWO-FIELD KEY.
026200*
026300     PERFORM  AA053-COPY-LEAVE-ENTRY THRU AA053-EXIT
026400              UNTIL WS-LVE-EOF OR WS-OLD-KEY-X >= WS-MATCH-KEY-X.
026500     PERFORM  AA055-AT-REQUESTED-KEY THRU AA055-EXIT.
026600     PERFORM  AA053-COPY-LEAVE-ENTRY THRU AA053-EXIT
026700              UNTIL WS-LVE-EOF.
026800     CLOSE    PY-LEAVE-OLD-FILE PY-LEAVE-NEW-FILE.
026900     PERFORM  AA059-SET-FINAL-RETURN-CODE THRU AA059-EXIT.
027000 AA050-EXIT.
027100     EXIT.
027200*
027300 AA051-LOAD-OLD-KEY       SECTION.
027400*********************************
027500     MOVE     ZERO TO WS-OLD-EMP-NO WS-OLD-START-DATE.
027600     IF       NOT WS-LVE-EOF
027700              MOVE LVE-EMP-NO     TO WS-OLD-EMP-NO
027800              MOVE LVE-START-DATE TO WS-OLD-START-DATE.
027900 AA051-EXIT.
028000     EXIT.
028100*
028200 AA053-COPY-LEAVE-ENTRY   SECTION.
028300*********************************
028400     WRITE    PY-LEAVE-NEW-RECORD FROM PY-LEAVE-RECORD.
028500     READ     PY-LEAVE-OLD-FILE NEXT RECORD
028600              AT END SET WS-LVE-EOF TO TRUE.
028700     PERFORM  AA051-LOAD-OLD-KEY THRU AA051-EXIT.
028800 AA053-EXIT.
028900     EXIT.
029000*
029100 AA055-AT-REQUESTED-KEY   SECTION.
029200*********************************
029300     IF       NOT WS-LVE-EOF AND WS-OLD-KEY-X = WS-MATCH-KEY-X
029400              SET  WS-MATCH-FOUND TO TRUE.
029500     IF       PY120-APPLY
029600              PERFORM AA057-INSERT-NEW-APPLICATION THRU
029700                      AA057-EXIT
029800     ELSE
029900     IF       PY120-PROCESS AND WS-MATCH-FOUND AND LVE-PENDING
030000              PERFORM AA058-UPDATE-APPLICATION THRU AA058-EXIT
030100              READ PY-LEAVE-OLD-FILE NEXT RECORD
030200                   AT END SET WS-LVE-EOF TO TRUE
030300              PERFORM AA051-LOAD-OLD-KEY THRU AA051-EXIT
030400     ELSE
030500     IF       PY120-PROCESS AND WS-MATCH-FOUND
030600              MOVE 8 TO PY120-RETURN-CODE
030700              DISPLAY "PY120 - APPLICATION IS NOT PENDING"
030800     ELSE
030900     IF       PY120-PROCESS
031000              MOVE 7 TO PY120-RETURN-CODE
031100              DISPLAY "PY120 - NO MATCHING APPLICATION FOUND".
031200 AA055-EXIT.
031300     EXIT.
031400*
031500 AA057-INSERT-NEW-APPLICATION SECTION.
031600*********************************
031700     MOVE     SPACES TO PY-LEAVE-NEW-RECORD.
031800     MOVE     PY120-EMP-NO     TO LVE-EMP-NO OF PY-LEAVE-NEW-RECORD.
031900     MOVE     PY120-START-DATE TO LVE-START-DATE OF
032000                                  PY-LEAVE-NEW-RECORD.
032100     MOVE     PY120-END-DATE   TO LVE-END-DATE OF
032200                                  PY-LEAVE-NEW-RECORD.
032300     MOVE     "P"              TO LVE-STATUS OF PY-LEAVE-NEW-RECORD.
032400     MOVE     PY120-REASON     TO LVE-REASON OF PY-LEAVE-NEW-RECORD.
032500     MOVE     WS-TODAY-CCYYMMDD TO LVE-APPLY-DATE OF
032600                                   PY-LEAVE-NEW-RECORD.
032700     MOVE     ZERO             TO LVE-PROCESSED-DATE OF
032800                                  PY-LEAVE-NEW-RECORD.
032900     WRITE    PY-LEAVE-NEW-RECORD.
033000     MOVE     "Y" TO WS-REC-WRITTEN-SW.
033100 AA057-EXIT.
033200     EXIT.
033300*
033400 AA058-UPDATE-APPLICATION SECTION.
033500*********************************
033600     MOVE     PY-LEAVE-RECORD TO PY-LEAVE-NEW-RECORD.
033700     IF       PY120-APPROVE-DECISION
033800              MOVE "A" TO LVE-STATUS OF PY-LEAVE-NEW-RECORD
033900     ELSE
034000              MOVE "R" TO LVE-STATUS OF PY-LEAVE-NEW-RECORD.
034100     MOVE     PY120-ADMIN-NOTES  TO LVE-ADMIN-NOTES OF
034200                                    PY-LEAVE-NEW-RECORD.
034300     MOVE     WS-TODAY-CCYYMMDD  TO LVE-PROCESSED-DATE OF
034400                                    PY-LEAVE-NEW-RECORD.
034500     MOVE     PY120-PROCESSED-BY TO LVE-PROCESSED-BY OF
034600                                    PY-LEAVE-NEW-RECORD.
034700     WRITE    PY-LEAVE-NEW-RECORD.
034800     MOVE     "Y" TO WS-REC-WRITTEN-SW.
034900 AA058-EXIT.
035000     EXIT.
035100*
035200 AA059-SET-FINAL-RETURN-CODE SECTION.
035300*********************************
035400*
035500*  IF NOTHING WAS WRITTEN THE RETURN CODE WAS ALREADY SET TO A
035600*  REJECTION VALUE BY AA055 - LEAVE IT ALONE.
035700*
035800     IF       WS-REC-WRITTEN
035900              MOVE ZERO TO PY120-RETURN-CODE.
036000 AA059-EXIT.
036100     EXIT.
036200*

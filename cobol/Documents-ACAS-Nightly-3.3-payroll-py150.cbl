000100****************************************************************
000200*                                                               *
000300*                PAYSLIP CALCULATION ENGINE                     *
000400*                                                               *
000500*        CALLED BY PY100 (FULL RUN) AND PY110 (BONUS)           *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY150.
001300 AUTHOR.             J M TATE.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001500 DATE-WRITTEN.       16/01/1986.
001600 DATE-COMPILED.
001700 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001800*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100* REMARKS.           PURE CALCULATION MODULE - DOES THE ARITHMETIC
002200*                    FOR ONE EMPLOYEE'S PAYSLIP FOR ONE PERIOD.
002300*                    HOLDS NO FILES OF ITS OWN - THE CALLER
002400*                    GATHERS THE RAW ATTENDANCE/LEAVE/BONUS
002500*                    FIGURES AND THIS MODULE TURNS THEM INTO THE
002600*                    DEDUCTIONS/GROSS/NET PER THE PAYROLL RULES.
002700*
002800* CALLED MODULES.    MAPS04 - WORK-DAYS-IN-MONTH AND DAY-OF-WEEK.
002900*
003000* CHANGES:
003100* 16/01/1986 VBC -       CREATED FOR HRMS BATCH PROJECT PO 4471.
003200* 02/03/1989 VBC -   .01 ATTENDANCE DEDUCTION FORMULA CORRECTED -
003300*                       HALF DAY NOW ROUNDED ON ITS OWN BEFORE
003400*                       BEING ADDED TO THE ABSENCE AMOUNT.
003500* 19/11/1998 VBC -   .02 Y2K - RUN YEAR CARRIED AS 4 DIGITS INTO
003600*                       THE APPROVED-LEAVE DAY COUNT, NO MORE TWO
003700*                       DIGIT YEAR COMPARES AGAINST MAPS04.
003800* 14/01/26  JMT - 2.00 RE-CUT FOR THE HRMS PERSONNEL/PAYROLL
003900*                       BATCH REBUILD, TICKET PO 4471 - DROPPED
004000*                       THE OLD HOURLY/FWT/SWT/FICA ARITHMETIC,
004100*                       THIS MODULE NOW ONLY DOES THE FOURTEEN
004200*                       NUMBERED PAYSLIP RULES.
004300* 26/01/26  JMT -   .01 STANDARD WORKING DAYS DEFAULTED TO 25
004400*                       WHEN THE CALLER PASSES ZERO OR LESS -
004500*                       TICKET HR-129.
004600*
004700****************************************************************
004800* COPYRIGHT NOTICE.
004900* ****************
005000*
005100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005200* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
005300* COEN, 1986-2026 AND LATER.
005400*
005500* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
005600* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
005700* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
005800*
005900* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
006000* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
006100* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
006200* PURPOSE.
006300****************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*===============================
006700*
006800 CONFIGURATION           SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT            SECTION.
007200 FILE-CONTROL.
007300*
007400 DATA                    DIVISION.
007500*===============================
007600*
007700 FILE SECTION.
007800*
007900 WORKING-STORAGE SECTION.
008000*-------------------------
008100 77  WS-PROG-NAME            PIC X(15)  VALUE "PY150 (2.00)".
008200*
008300 01  WS-RULE-CONSTANTS.
008400     03  WS-TAX-RATE          PIC V99  COMP-3  VALUE 0.10.
008500     03  WS-PF-RATE           PIC V99  COMP-3  VALUE 0.12.
008600     03  WS-STD-WORKING-DAYS  PIC 99   COMP    VALUE 25.
008700*
008800 01  WS-WORK-FIELDS.
008900     03  WS-DAILY-RATE        PIC S9(9)V99  COMP-3.
009000     03  WS-HALF-DAY-AMOUNT   PIC S9(9)V99  COMP-3.
009100     03  WS-BONUS-SUM         PIC S9(9)V99  COMP-3.
009200*
009300 01  WS-LEAVE-SCAN.
009400     03  WS-SCAN-CCYY         PIC 9(4)  COMP.
009500     03  WS-SCAN-MM           PIC 99    COMP.
009600     03  WS-SCAN-DD           PIC 99    COMP.
009700 01  WS-LEAVE-SCAN-X REDEFINES WS-LEAVE-SCAN PIC 9(8) COMP.
009800*
009900 01  WS-CLIP-DATES.
010000     03  WS-CLIP-START        PIC 9(8)  COMP.
010100     03  WS-CLIP-END          PIC 9(8)  COMP.
010200*
010300 01  WS-MONTH-FIRST-GROUP.
010400     03  WS-MFX-CCYY          PIC 9(4)  COMP.
010500     03  WS-MFX-MM            PIC 99    COMP.
010600     03  WS-MFX-DD            PIC 99    COMP  VALUE 1.
010700 01  WS-MONTH-FIRST-X REDEFINES WS-MONTH-FIRST-GROUP PIC 9(8) COMP.
010800*
010900 01  WS-MONTH-LAST-GROUP.
011000     03  WS-MLX-CCYY          PIC 9(4)  COMP.
011100     03  WS-MLX-MM            PIC 99    COMP.
011200     03  WS-MLX-DD            PIC 99    COMP.
011300 01  WS-MONTH-LAST-X REDEFINES WS-MONTH-LAST-GROUP PIC 9(8) COMP.
011400*
011500 01  WS-DAY-SUB               PIC 99    COMP.
011600 01  WS-LEAVE-DAY-ACCUM       PIC 99    COMP.
011700*
011800*  LOCAL COPY OF THE MAPS04 LINKAGE BLOCK - PASSED BY REFERENCE
011900*  ON EACH CALL, SAME LAYOUT AS MAPS04'S OWN LINKAGE SECTION.
012000*
012100 01  MAPS04-WS.
012200     03  MAPS04-FUNCTION-CODE PIC 9.
012300     03  MAPS04-CCYY          PIC 9(4).
012400     03  MAPS04-MM            PIC 99.
012500     03  MAPS04-DD            PIC 99.
012600     03  MAPS04-WORK-DAYS     PIC 99.
012700     03  MAPS04-DAY-OF-WEEK   PIC 9.
012800*
012900 LINKAGE                 SECTION.
013000*=======================
013100*
013200 01  PY150-LINKAGE.
013300     03  PY150-RUN-MONTH          PIC 99        COMP.
013400     03  PY150-RUN-YEAR           PIC 9(4)      COMP.
013500     03  PY150-ANNUAL-SALARY      PIC S9(9)V99  COMP-3.
013600     03  PY150-DAYS-PRESENT       PIC 9(2)      COMP.
013700     03  PY150-DAYS-ABSENT        PIC 9(2)      COMP.
013800     03  PY150-DAYS-HALF          PIC 9(2)      COMP.
013900     03  PY150-LEAVE-COUNT        PIC 9(2)      COMP.
014000*                                   NUMBER OF ENTRIES FILLED BELOW,
014100*                                   CALLER MUST CAP IT AT 31.
014200     03  PY150-LEAVE-TABLE.
014300         05  PY150-LEAVE-ENTRY  OCCURS 31.
014400             07  PY150-LEAVE-START  PIC 9(8)  COMP.
014500             07  PY150-LEAVE-END    PIC 9(8)  COMP.
014600*                                   ONLY APPROVED LEAVES PASSED IN.
014700     03  PY150-BONUS-AMOUNT       PIC S9(7)V99  COMP-3.
014800     03  PY150-BASE-SALARY        PIC S9(9)V99  COMP-3.
014900     03  PY150-WORK-DAYS-MONTH    PIC 9(2)      COMP.
015000     03  PY150-DAYS-APPROVED-LVE  PIC 9(2)      COMP.
015100     03  PY150-ATTEND-DEDUCTION   PIC S9(9)V99  COMP-3.
015200     03  PY150-TAX-DEDUCTION      PIC S9(9)V99  COMP-3.
015300     03  PY150-PF-DEDUCTION       PIC S9(9)V99  COMP-3.
015400     03  PY150-OTHER-DEDUCTIONS   PIC S9(9)V99  COMP-3.
015500     03  PY150-GROSS-SALARY       PIC S9(9)V99  COMP-3.
015600     03  PY150-NET-SALARY         PIC S9(9)V99  COMP-3.
015700*
015800 PROCEDURE DIVISION USING PY150-LINKAGE.
015900*=====================================
016000*
016100 AA000-MAIN               SECTION.
016200*********************************
016300     PERFORM  BB010-BASE-SALARY-WORK-DAYS THRU BB010-EXIT.
016400     PERFORM  BB020-ATTEND-DEDUCTION       THRU BB020-EXIT.
016500     PERFORM  BB030-APPROVED-LEAVE-DAYS    THRU BB030-EXIT.
016600     PERFORM  BB040-TAX-PF-BONUS-NET       THRU BB040-EXIT.
016700 AA000-EXIT.
016800     GOBACK.
016900*
017000 BB010-BASE-SALARY-WORK-DAYS SECTION.
017100*************************************
017200*
017300*  RULE 1 - BASE MONTHLY SALARY, ROUNDED.
017400*  RULE 2 - WORK DAYS IN THE CALENDAR MONTH, FROM MAPS04.
017500*
017600     COMPUTE  PY150-BASE-SALARY ROUNDED =
017700                       PY150-ANNUAL-SALARY / 12.
017800     MOVE     1 TO MAPS04-FUNCTION-CODE.
017900     MOVE     PY150-RUN-YEAR  TO MAPS04-CCYY.
018000     MOVE     PY150-RUN-MONTH TO MAPS04-MM.
018100     CALL     "MAPS04" USING MAPS04-WS.
018200     MOVE     MAPS04-WORK-DAYS TO PY150-WORK-DAYS-MONTH.
018300 BB010-EXIT.
018400     EXIT.
018500*
018600 BB020-ATTEND-DEDUCTION   SECTION.
018700*************************************
018800*
018900*  RULES 5 AND 6 - DAILY RATE THEN THE ATTENDANCE DEDUCTION.
019000*  CALLER HAS ALREADY COUNTED DAYS-PRESENT/ABSENT/HALF (RULE 3).
019100*
019200     IF       WS-STD-WORKING-DAYS > ZERO
019300              GO TO BB020-HAVE-DAYS.
019400     MOVE     25 TO WS-STD-WORKING-DAYS.
019500 BB020-HAVE-DAYS.
019600     COMPUTE  WS-DAILY-RATE ROUNDED =
019700                       PY150-BASE-SALARY / WS-STD-WORKING-DAYS.
019800     COMPUTE  WS-HALF-DAY-AMOUNT ROUNDED =
019900                       (WS-DAILY-RATE * PY150-DAYS-HALF) / 2.
020000     COMPUTE  PY150-ATTEND-DEDUCTION =
020100                       (WS-DAILY-RATE * PY150-DAYS-ABSENT)
020200                       + WS-HALF-DAY-AMOUNT.
020300 BB020-EXIT.
020400     EXIT.
020500*
020600 BB030-APPROVED-LEAVE-DAYS SECTION.
020700*************************************
020800*
020900*  RULE 4 - FOR EVERY APPROVED LEAVE ENTRY THE CALLER PASSED,
021000*  CLIP THE RANGE TO THE PAY-PERIOD MONTH AND COUNT MON-FRI
021100*  DATES ONLY.
021200*
021300     MOVE     ZERO TO WS-LEAVE-DAY-ACCUM.
021400     MOVE     PY150-RUN-YEAR  TO WS-MFX-CCYY.
021500     MOVE     PY150-RUN-MONTH TO WS-MFX-MM.
021600     MOVE     PY150-RUN-YEAR  TO WS-MLX-CCYY.
021700     MOVE     PY150-RUN-MONTH TO WS-MLX-MM.
021800     PERFORM  BB035-FIND-MONTH-END THRU BB035-EXIT.
021900     MOVE     1 TO WS-DAY-SUB.
022000 BB030-LOOP.
022100     IF       WS-DAY-SUB > PY150-LEAVE-COUNT
022200              GO TO BB030-DONE.
022300     MOVE     PY150-LEAVE-START (WS-DAY-SUB) TO WS-CLIP-START.
022400     MOVE     PY150-LEAVE-END   (WS-DAY-SUB) TO WS-CLIP-END.
022500     IF       WS-CLIP-START < WS-MONTH-FIRST-X
022600              MOVE WS-MONTH-FIRST-X TO WS-CLIP-START.
022700     IF       WS-CLIP-END > WS-MONTH-LAST-X
022800              MOVE WS-MONTH-LAST-X TO WS-CLIP-END.
022900     IF       WS-CLIP-START > WS-CLIP-END
023000              GO TO BB030-NEXT.
023100     PERFORM  BB038-COUNT-WEEKDAYS THRU BB038-EXIT.
023200 BB030-NEXT.
023300     ADD      1 TO WS-DAY-SUB.
023400     GO TO    BB030-LOOP.
023500 BB030-DONE.
023600     MOVE     WS-LEAVE-DAY-ACCUM TO PY150-DAYS-APPROVED-LVE.
023700 BB030-EXIT.
023800     EXIT.
023900*
024000 BB035-FIND-MONTH-END     SECTION.
024100*************************************
024200*
024300*  LAST DAY OF THE RUN MONTH, BUILT FROM A LOCAL TABLE RATHER
024400*  THAN DUPLICATING MAPS04'S OWN WORK-DAYS CALENDAR.
024500*
024600     EVALUATE WS-MLX-MM
024700         WHEN 1   MOVE 31 TO WS-MLX-DD
024800         WHEN 3   MOVE 31 TO WS-MLX-DD
024900         WHEN 5   MOVE 31 TO WS-MLX-DD
025000         WHEN 7   MOVE 31 TO WS-MLX-DD
025100         WHEN 8   MOVE 31 TO WS-MLX-DD
025200         WHEN 10  MOVE 31 TO WS-MLX-DD
025300         WHEN 12  MOVE 31 TO WS-MLX-DD
025400         WHEN 4   MOVE 30 TO WS-MLX-DD
025500         WHEN 6   MOVE 30 TO WS-MLX-DD
025600         WHEN 9   MOVE 30 TO WS-MLX-DD
025700         WHEN 11  MOVE 30 TO WS-MLX-DD
025800         WHEN OTHER
025900                  PERFORM BB036-FEB-END THRU BB036-EXIT.
026000 BB035-EXIT.
026100     EXIT.
026200*
026300 BB036-FEB-END            SECTION.
026400*************************************
026500     MOVE     28 TO WS-MLX-DD.
026600     DIVIDE    WS-MLX-CCYY BY 4 GIVING WS-DAY-SUB
026700                              REMAINDER WS-LEAVE-DAY-ACCUM.
026800     IF       WS-LEAVE-DAY-ACCUM NOT = ZERO
026900              GO TO BB036-EXIT.
027000     MOVE     29 TO WS-MLX-DD.
027100     DIVIDE    WS-MLX-CCYY BY 100 GIVING WS-DAY-SUB
027200                               REMAINDER WS-LEAVE-DAY-ACCUM.
027300     IF       WS-LEAVE-DAY-ACCUM NOT = ZERO
027400              GO TO BB036-EXIT.
027500     MOVE     28 TO WS-MLX-DD.
027600     DIVIDE    WS-MLX-CCYY BY 400 GIVING WS-DAY-SUB
027700                               REMAINDER WS-LEAVE-DAY-ACCUM.
027800     IF       WS-LEAVE-DAY-ACCUM = ZERO
027900              MOVE 29 TO WS-MLX-DD.
028000 BB036-EXIT.
028100     MOVE     ZERO TO WS-LEAVE-DAY-ACCUM.
028200     EXIT.
028300*
028400 BB038-COUNT-WEEKDAYS     SECTION.
028500*************************************
028600*
028700*  WALKS WS-CLIP-START THRU WS-CLIP-END A DAY AT A TIME, ADDING
028800*  ONE TO WS-LEAVE-DAY-ACCUM FOR EACH MON-FRI DATE VIA MAPS04.
028900*
029000     MOVE     WS-CLIP-START TO WS-LEAVE-SCAN-X.
029100 BB038-LOOP.
029200     MOVE     2 TO MAPS04-FUNCTION-CODE.
029300     MOVE     WS-SCAN-CCYY TO MAPS04-CCYY.
029400     MOVE     WS-SCAN-MM   TO MAPS04-MM.
029500     MOVE     WS-SCAN-DD   TO MAPS04-DD.
029600     CALL     "MAPS04" USING MAPS04-WS.
029700     IF       MAPS04-DAY-OF-WEEK < 6
029800              ADD 1 TO WS-LEAVE-DAY-ACCUM.
029900     IF       WS-LEAVE-SCAN-X NOT LESS THAN WS-CLIP-END
030000              GO TO BB038-EXIT.
030100     ADD      1 TO WS-LEAVE-SCAN-X.
030200     GO TO    BB038-LOOP.
030300 BB038-EXIT.
030400     EXIT.
030500*
030600 BB040-TAX-PF-BONUS-NET   SECTION.
030700*************************************
030800*
030900*  RULES 7 THRU 14 - TAX, PF, OTHER-DEDUCTIONS, BONUS, GROSS, NET.
031000*
031100     COMPUTE  PY150-TAX-DEDUCTION ROUNDED =
031200                       PY150-BASE-SALARY * WS-TAX-RATE.
031300     COMPUTE  PY150-PF-DEDUCTION ROUNDED =
031400                       PY150-BASE-SALARY * WS-PF-RATE.
031500     MOVE     ZERO TO PY150-OTHER-DEDUCTIONS.
031600     MOVE     PY150-BONUS-AMOUNT TO WS-BONUS-SUM.
031700     COMPUTE  PY150-GROSS-SALARY =
031800                       PY150-BASE-SALARY + WS-BONUS-SUM.
031900     COMPUTE  PY150-NET-SALARY =
032000                       PY150-GROSS-SALARY - PY150-ATTEND-DEDUCTION
032100                       - PY150-TAX-DEDUCTION - PY150-PF-DEDUCTION
032200                       - PY150-OTHER-DEDUCTIONS.
032300 BB040-EXIT.
032400     EXIT.
032500*

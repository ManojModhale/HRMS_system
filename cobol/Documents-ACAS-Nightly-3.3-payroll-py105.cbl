000100****************************************************************
000200*                                                               *
000300*            EMPLOYEE MASTER UNIQUENESS AUDIT REPORT              *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                  *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY105.
001300 AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001500 DATE-WRITTEN.       22/01/1986.
001600 DATE-COMPILED.
001700 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001800*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100* REMARKS.           EMPLOYEE MASTER UNIQUENESS AUDIT.  READS
002200*                    THE EMPLOYEE MASTER ONCE, BUILDING A
002300*                    WORKING TABLE OF EVERY ID NUMBER AND EMAIL
002400*                    SEEN SO FAR, AND REPORTS ANY RECORD WHOSE
002500*                    ID NUMBER OR EMAIL MATCHES AN EARLIER ONE.
002600*                    SEMI-SOURCED FROM VACPRINT.
002700*
002800* VERSION.           SEE WS-PROG-NAME IN WS.
002900*
003000* CALLED MODULES.    NONE.
003100*
003200* FILES USED:
003300*                    EMPLOYEE.    EMPLOYEE MASTER - INPUT.
003400*                    PRTFILE.     AUDIT REPORT - OUTPUT.
003500*
003600* CHANGES:
003700* 22/01/1986 VBC -       CREATED - STARTED CODING FROM VACPRINT.
003800* 08/09/1991 RPH -   .01 MAX TABLE SIZE RAISED FROM 2000 TO 4000
003900*                       ENTRIES AS THE MASTER GREW PAST IT.
004000* 19/11/1998 VBC -   .02 Y2K - NO DATE ARITHMETIC IN THIS
004100*                       PROGRAM, NOTHING TO CHANGE, LOGGED FOR
004200*                       THE AUDIT TRAIL ONLY.
004300* 16/01/26  JMT - 2.00 RE-CUT FOR THE HRMS PERSONNEL/PAYROLL
004400*                       BATCH REBUILD, PO 4471 - DROPPED THE
004500*                       VACATION/SICK-LEAVE CONTENT, NOW CHECKS
004600*                       EMP-ID-NUMBER AND EMP-EMAIL INSTEAD.
004700*
004800****************************************************************
004900* COPYRIGHT NOTICE.
005000* ****************
005100*
005200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005300* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
005400* COEN, 1986-2026 AND LATER.
005500*
005600* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
005700* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
005800* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
005900*
006000* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
006100* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
006200* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
006300* PURPOSE.
006400****************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*===============================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT            SECTION.
007400 FILE-CONTROL.
007500     SELECT   PY-EMPLOYEE-FILE ASSIGN TO "EMPLOYEE"
007600              ORGANIZATION IS SEQUENTIAL
007700              FILE STATUS IS PY-EMP-STATUS.
007800     SELECT   PRINT-FILE ASSIGN TO "PRTFILE"
007900              ORGANIZATION IS LINE SEQUENTIAL
008000              FILE STATUS IS PY-PRT-STATUS.
008100*
008200 DATA                    DIVISION.
008300*===============================
008400*
008500 FILE SECTION.
008600*
008700 FD  PY-EMPLOYEE-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 COPY "WSPYEMP.cob".
009000*
009100 FD  PRINT-FILE
009200     REPORT IS EMPLOYEE-AUDIT-REPORT.
009300*
009400 WORKING-STORAGE SECTION.
009500*-------------------------
009600 77  WS-PROG-NAME            PIC X(15)  VALUE "PY105 (2.00)".
009700*
009800 01  WS-FILE-STATUS-DATA.
009900     03  PY-EMP-STATUS        PIC XX.
010000     03  PY-PRT-STATUS        PIC XX.
010100     03  FILLER               PIC X(06).
010200*
010300 01  WS-SWITCHES.
010400     03  WS-EMP-EOF-SW        PIC X  VALUE "N".
010500         88  WS-EMP-EOF           VALUE "Y".
010600     03  WS-DUP-ID-SW         PIC X  VALUE "N".
010700         88  WS-DUP-ID-FOUND      VALUE "Y".
010800     03  WS-DUP-EMAIL-SW      PIC X  VALUE "N".
010900         88  WS-DUP-EMAIL-FOUND   VALUE "Y".
011000     03  FILLER               PIC X(05).
011100 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(08).
011200*                                 USED TO CLEAR ALL SWITCHES AT
011300*                                 ONCE WITH ONE MOVE OF SPACES.
011400*
011500*  TABLE OF EVERY ID NUMBER AND EMAIL READ SO FAR - MAX TABLE
011600*  SIZE RAISED TO 4000 PER CHANGE .01 ABOVE.
011700*
011800 01  WS-EMP-SEEN-TABLE.
011900     03  WS-EMP-SEEN-ENTRY  OCCURS 4000 TIMES.
012000         05  WS-SEEN-ID-NUMBER  PIC X(10).
012100         05  WS-SEEN-EMAIL      PIC X(40).
012200 01  WS-SEEN-ENTRY-X REDEFINES WS-EMP-SEEN-TABLE.
012300     03  WS-SEEN-ENTRY-CHARS OCCURS 4000 TIMES PIC X(50).
012400*                                 ONE-SHOT CHAR VIEW OF A ROW -
012500*                                 USED BY THE INIT CLEAR-DOWN.
012600*
012700 01  WS-TABLE-COUNTERS.
012800     03  WS-SCAN-POSITION.
012900         05  WS-EMP-SEEN-COUNT    PIC 9(4)  COMP.
013000         05  WS-SCAN-INDEX        PIC 9(4)  COMP.
013100     03  WS-SCAN-POSITION-X REDEFINES WS-SCAN-POSITION
013200                                PIC 9(8)  COMP.
013300     03  WS-REC-COUNT         PIC 9(4)  COMP.
013400     03  WS-DUP-COUNT         PIC 9(4)  COMP.
013500     03  FILLER               PIC X(04).
013600*
013700 01  WS-DUP-DETAIL-LINE.
013800     03  WS-DUP-EMP-NO        PIC 9(6)  COMP.
013900     03  WS-DUP-ID-NUMBER     PIC X(10).
014000     03  WS-DUP-NAME          PIC X(40).
014100     03  WS-DUP-REASON        PIC X(20).
014200         88  WS-DUP-REASON-ID    VALUE "DUPLICATE ID NUMBER".
014300         88  WS-DUP-REASON-EMAIL VALUE "DUPLICATE EMAIL".
014400         88  WS-DUP-REASON-BOTH  VALUE "DUPLICATE ID + EMAIL".
014500     03  FILLER               PIC X(06).
014600*
014700 LINKAGE                 SECTION.
014800*=======================
014900*
015000 REPORT SECTION.
015100*==============
015200*
015300 RD  EMPLOYEE-AUDIT-REPORT
015400     CONTROL      FINAL
015500     PAGE LIMIT   55
015600     HEADING      1
015700     FIRST DETAIL 5
015800     LAST  DETAIL 55.
015900*
016000 01  AUDIT-REPORT-HEAD  TYPE PAGE HEADING.
016100     03  LINE  1.
016200         05  COL  40     PIC X(33)
016300                         VALUE "EMPLOYEE MASTER UNIQUENESS AUDIT".
016400     03  LINE  2.
016500         05  COL   1     PIC X(15)  SOURCE WS-PROG-NAME.
016600         05  COL 120     PIC X(5)   VALUE "PAGE ".
016700         05  COL 125     PIC ZZ9    SOURCE PAGE-COUNTER.
016800     03  LINE  4.
016900         05  COL   1                VALUE "EMP NO".
017000         05  COL  10                VALUE "ID NUMBER".
017100         05  COL  25                VALUE "NAME".
017200         05  COL  60                VALUE "REASON".
017300*
017400 01  DUPLICATE-DETAIL  TYPE IS DETAIL.
017500     03  LINE + 1.
017600         05  COL   1     PIC 9(6)   SOURCE WS-DUP-EMP-NO.
017700         05  COL  10     PIC X(10)  SOURCE WS-DUP-ID-NUMBER.
017800         05  COL  25     PIC X(40)  SOURCE WS-DUP-NAME.
017900         05  COL  60     PIC X(20)  SOURCE WS-DUP-REASON.
018000*
018100 01  AUDIT-TOTALS  TYPE CONTROL FOOTING FINAL  LINE PLUS 2.
018200     03  COL   1      PIC X(22)  VALUE "RECORDS READ.........".
018300     03  COL  24      PIC ZZZ9   SOURCE WS-REC-COUNT.
018400     03  LINE + 1.
018500         05  COL   1  PIC X(22)  VALUE "DUPLICATES FOUND.....".
018600         05  COL  24  PIC ZZZ9   SOURCE WS-DUP-COUNT.
018700*
018800 PROCEDURE DIVISION.
018900*===================
019000*
019100 AA000-MAIN               SECTION.
019200*********************************
019300     MOVE     ZERO TO WS-EMP-SEEN-COUNT WS-REC-COUNT WS-DUP-COUNT.
019400     OPEN     INPUT  PY-EMPLOYEE-FILE.
019500     OPEN     OUTPUT PRINT-FILE.
019600     INITIATE EMPLOYEE-AUDIT-REPORT.
019700     READ     PY-EMPLOYEE-FILE NEXT RECORD
019800              AT END SET WS-EMP-EOF TO TRUE.
019900     PERFORM  AA050-SCAN-FOR-DUPLICATES THRU AA050-EXIT
020000              UNTIL WS-EMP-EOF.
020100     TERMINATE EMPLOYEE-AUDIT-REPORT.
020200     CLOSE    PY-EMPLOYEE-FILE PRINT-FILE.
020300 AA000-EXIT.
020400     GOBACK.
020500*
020600 AA050-SCAN-FOR-DUPLICATES SECTION.
020700*****************************************
020800     ADD      1 TO WS-REC-COUNT.
020900     SET      WS-DUP-ID-SW    TO FALSE.
021000     SET      WS-DUP-EMAIL-SW TO FALSE.
021100     MOVE     1 TO WS-SCAN-INDEX.
021200     PERFORM  BB010-COMPARE-ONE-ENTRY THRU BB010-EXIT
021300              UNTIL WS-SCAN-INDEX > WS-EMP-SEEN-COUNT.
021400     IF       WS-DUP-ID-FOUND OR WS-DUP-EMAIL-FOUND
021500              PERFORM BB020-WRITE-DUP-DETAIL THRU BB020-EXIT.
021600     PERFORM  BB030-ADD-TO-TABLE THRU BB030-EXIT.
021700     READ     PY-EMPLOYEE-FILE NEXT RECORD
021800              AT END SET WS-EMP-EOF TO TRUE.
021900 AA050-EXIT.
022000     EXIT.
022100*
022200 BB010-COMPARE-ONE-ENTRY  SECTION.
022300*************************************
022400     IF       EMP-ID-NUMBER = WS-SEEN-ID-NUMBER (WS-SCAN-INDEX)
022500              SET  WS-DUP-ID-FOUND TO TRUE.
022600     IF       EMP-EMAIL = WS-SEEN-EMAIL (WS-SCAN-INDEX)
022700              SET  WS-DUP-EMAIL-FOUND TO TRUE.
022800     ADD      1 TO WS-SCAN-INDEX.
022900 BB010-EXIT.
023000     EXIT.
023100*
023200 BB020-WRITE-DUP-DETAIL   SECTION.
023300*************************************
023400     ADD      1 TO WS-DUP-COUNT.
023500     MOVE     EMP-NO        TO WS-DUP-EMP-NO.
023600     MOVE     EMP-ID-NUMBER TO WS-DUP-ID-NUMBER.
023700     STRING   EMP-FIRST-NAME DELIMITED BY SPACE
023800              " "            DELIMITED BY SIZE
023900              EMP-LAST-NAME  DELIMITED BY SPACE
024000         INTO WS-DUP-NAME.
024100     IF       WS-DUP-ID-FOUND AND WS-DUP-EMAIL-FOUND
024200              SET  WS-DUP-REASON-BOTH  TO TRUE
024300     ELSE
024400     IF       WS-DUP-ID-FOUND
024500              SET  WS-DUP-REASON-ID    TO TRUE
024600     ELSE
024700              SET  WS-DUP-REASON-EMAIL TO TRUE.
024800     GENERATE DUPLICATE-DETAIL.
024900 BB020-EXIT.
025000     EXIT.
025100*
025200 BB030-ADD-TO-TABLE       SECTION.
025300*************************************
025400*
025500*  TABLE IS FIXED AT 4000 ENTRIES - A MASTER LARGER THAN THAT
025600*  SIMPLY STOPS GROWING THE TABLE, THE RECORDS READ/DUPLICATES
025700*  FOUND COUNTS ON THE FOOTING STILL COVER THE WHOLE FILE.
025800*
025900     IF       WS-EMP-SEEN-COUNT < 4000
026000              ADD  1 TO WS-EMP-SEEN-COUNT
026100              MOVE EMP-ID-NUMBER TO
026200                   WS-SEEN-ID-NUMBER (WS-EMP-SEEN-COUNT)
026300              MOVE EMP-EMAIL     TO
026400                   WS-SEEN-EMAIL     (WS-EMP-SEEN-COUNT).
026500 BB030-EXIT.
026600     EXIT.
026700*

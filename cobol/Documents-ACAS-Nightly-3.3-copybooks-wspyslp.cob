000100******************************************************
000200*                                                     *
000300*   RECORD DEFINITION FOR PAYSLIP FILE                 *
000400*        USES PAY-EMP-NO + PAY-PERIOD AS KEY           *
000500*                                                     *
000600******************************************************
000700*
000800* FILE SIZE APPROX 130 BYTES.
000900*
001000* 16/01/26 VBC - CREATED - HRMS BATCH PROJECT PO 4471,
001100*                         ONE RECORD PER EMPLOYEE PER
001200*                         PAYROLL RUN PERIOD, RE-RUN OF
001300*                         A PERIOD REPLACES THE RECORD -
001400*                         KEPT AS I-O SO PY110 CAN REWRITE
001500*                         A SINGLE SLIP AFTER A BONUS.
001600* 26/01/26 JMT -      .01 PAY-PERIOD-X COMBINED KEY ADDED
001700*                         SO PY100/PY110 BUILD ONE MOVE
001800*                         INSTEAD OF TWO, TICKET HR-129.
001900*
002000 01  PY-PAYSLIP-RECORD.
002100     03  PAY-EMP-NO             PIC 9(6)  COMP.
002200     03  PAY-EMP-ID-NUMBER      PIC X(10).
002300     03  PAY-EMP-NAME           PIC X(40).
002400*                                 "FIRST LAST".
002500     03  PAY-PERIOD.
002600         05  PAY-PERIOD-MONTH   PIC 9(2)  COMP.
002700         05  PAY-PERIOD-YEAR    PIC 9(4)  COMP.
002800     03  PAY-PERIOD-X REDEFINES PAY-PERIOD PIC 9(6) COMP.
002900     03  PAY-BASE-MONTHLY-SALARY
003000                                PIC S9(9)V99  COMP-3.
003100     03  PAY-WORK-DAYS-IN-MONTH PIC 9(2)  COMP.
003200     03  PAY-DAYS-PRESENT       PIC 9(2)  COMP.
003300     03  PAY-DAYS-ABSENT        PIC 9(2)  COMP.
003400     03  PAY-DAYS-HALF          PIC 9(2)  COMP.
003500     03  PAY-DAYS-APPROVED-LEAVE
003600                                PIC 9(2)  COMP.
003700     03  PAY-ATTEND-DEDUCTION   PIC S9(9)V99  COMP-3.
003800     03  PAY-TAX-DEDUCTION      PIC S9(9)V99  COMP-3.
003900     03  PAY-PF-DEDUCTION       PIC S9(9)V99  COMP-3.
004000     03  PAY-OTHER-DEDUCTIONS   PIC S9(9)V99  COMP-3.
004100*                                 ALWAYS ZERO PER RULES.
004200     03  PAY-BONUS-AMOUNT       PIC S9(7)V99  COMP-3.
004300     03  PAY-GROSS-SALARY       PIC S9(9)V99  COMP-3.
004400     03  PAY-NET-SALARY         PIC S9(9)V99  COMP-3.
004500     03  PAY-GENERATED-BY       PIC X(20).
004600*                                 CONSTANT "ADMIN SYSTEM".
004700     03  FILLER                 PIC X(08).
004800*

000100****************************************************************
000200*                                                               *
000300*                 CALENDAR / WORK-DAY UTILITY                    *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.         MAPS04.
001100 AUTHOR.             J M TATE.
001200 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001300 DATE-WRITTEN.       14/01/1986.
001400 DATE-COMPILED.
001500 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001600*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900* REMARKS.           WORK-DAYS-IN-MONTH AND DAY-OF-WEEK UTILITY
002000*                    FOR THE PAYROLL AND LEAVE CALCULATIONS.
002100*                    CALLED BY PY150 ONLY.  NO FILES.
002200*
002300* CALLED MODULES.    NONE.
002400*
002500* CHANGES:
002600* 14/01/1986 VBC -       CREATED - MOD 11 STYLE DAY-OF-WEEK
002700*                       ARITHMETIC FOR THE WEEKLY PAYROLL.
002800* 02/06/1989 VBC -   .01 LEAP YEAR TEST CORRECTED FOR CENTURY
002900*                       YEARS NOT DIVISIBLE BY 400.
003000* 11/02/1993 RPH -   .02 WORK-DAYS-IN-MONTH ENTRY POINT ADDED
003100*                       FOR THE NEW MONTHLY SALARY RUN.
003200* 19/11/1998 VBC -   .03 Y2K - CCYY NOW CARRIED THROUGHOUT,
003300*                       NO MORE TWO DIGIT YEAR COMPARES.
003400* 23/03/2004 RPH -       TIDY UP OF WORKING-STORAGE NAMES.
003500* 14/01/26 VBC -     2.0 RE-CUT FOR HRMS BATCH PROJECT PO 4471 -
003600*                       DROPPED THE OLD DATE-VALIDATION ENTRY
003700*                       POINT, KEPT ONLY THE CALENDAR ARITHMETIC
003800*                       NEEDED BY PY150, NO INTRINSIC FUNCTIONS
003900*                       USED (SHOP STANDARD PRE-DATES THEM).
004000* 21/01/26 JMT -         ADDED MAPS04-FC-DAY-OF-WEEK ENTRY POINT
004100*                       FOR THE LEAVE WEEKDAY-COUNTING RULE.
004200*
004300****************************************************************
004400* COPYRIGHT NOTICE.
004500* ****************
004600*
004700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004800* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
004900* COEN, 1986-2026 AND LATER.
005000*
005100* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
005200* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
005300* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
005400*
005500* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
005600* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
005700* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
005800* PURPOSE.
005900****************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*===============================
006300*
006400 CONFIGURATION           SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900*
007000 DATA                    DIVISION.
007100*===============================
007200*
007300 FILE SECTION.
007400*
007500 WORKING-STORAGE SECTION.
007600*-------------------------
007700 77  WS-PROG-NAME            PIC X(15)  VALUE "MAPS04 (2.00)".
007800*
007900 01  WS-DAYS-IN-MONTH-VALUES.
008000*                             JAN THRU DEC, NON-LEAP FEB = 28.
008100     03  FILLER               PIC 99  VALUE 31.
008200     03  FILLER               PIC 99  VALUE 28.
008300     03  FILLER               PIC 99  VALUE 31.
008400     03  FILLER               PIC 99  VALUE 30.
008500     03  FILLER               PIC 99  VALUE 31.
008600     03  FILLER               PIC 99  VALUE 30.
008700     03  FILLER               PIC 99  VALUE 31.
008800     03  FILLER               PIC 99  VALUE 31.
008900     03  FILLER               PIC 99  VALUE 30.
009000     03  FILLER               PIC 99  VALUE 31.
009100     03  FILLER               PIC 99  VALUE 30.
009200     03  FILLER               PIC 99  VALUE 31.
009300 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
009400     03  WS-DIM               PIC 99  OCCURS 12.
009500*
009600 01  WS-ZELLER-FACTOR-VALUES.
009610*                             FLOOR(13*(M+1)/5) MOD 7 FOR M = 3
009620*                             TO 14 (MARCH=3 ... FEBRUARY=14) -
009630*                             STORED ALREADY REDUCED SINCE THE
009640*                             WHOLE EXPRESSION IS DIVIDED BY 7
009650*                             FOR THE FINAL REMAINDER ANYWAY.
009900     03  FILLER               PIC 99  VALUE 03.
010000     03  FILLER               PIC 99  VALUE 06.
010100     03  FILLER               PIC 99  VALUE 01.
010200     03  FILLER               PIC 99  VALUE 04.
010300     03  FILLER               PIC 99  VALUE 06.
010400     03  FILLER               PIC 99  VALUE 02.
010500     03  FILLER               PIC 99  VALUE 05.
010600     03  FILLER               PIC 99  VALUE 00.
010700     03  FILLER               PIC 99  VALUE 03.
010800     03  FILLER               PIC 99  VALUE 05.
010900     03  FILLER               PIC 99  VALUE 01.
011000     03  FILLER               PIC 99  VALUE 04.
011100 01  WS-ZELLER-FACTOR-TABLE REDEFINES WS-ZELLER-FACTOR-VALUES.
011200     03  WS-ZELLER-FACTOR     PIC 99  OCCURS 12.
011300*
011400 01  WS-WORK-DATE.
011500     03  WS-WORK-CCYY         PIC 9(4)  COMP.
011600     03  WS-WORK-MM           PIC 99    COMP.
011700     03  WS-WORK-DD           PIC 99    COMP.
011800 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE PIC 9(8) COMP.
011900*
012000 01  WS-ZELLER-FIELDS.
012100     03  WS-Z-M               PIC 99    COMP.
012200*                               MONTH, MARCH=3 ... FEB=14.
012300     03  WS-Z-Y               PIC 9(4)  COMP.
012400*                               YEAR, JAN/FEB BELONG TO Y-1.
012500     03  WS-Z-K               PIC 99    COMP.
012600*                               YEAR OF CENTURY.
012700     03  WS-Z-J               PIC 99    COMP.
012800*                               CENTURY (ZERO-BASED DIVIDE).
012900     03  WS-Z-H               PIC S999  COMP.
013000*                               0=SAT 1=SUN 2=MON ... 6=FRI.
013100     03  WS-Z-TEMP            PIC S9(5) COMP.
013200     03  WS-Z-QUOT            PIC S9(5) COMP.
013300*
013400 01  WS-MONTH-SUB             PIC 99    COMP.
013500 01  WS-DAY-SUB               PIC 99    COMP.
013600 01  WS-WORK-DAYS-ACCUM       PIC 99    COMP.
013700 01  WS-LEAP-REMAINDER-4      PIC 9     COMP.
013800 01  WS-LEAP-REMAINDER-100    PIC 99    COMP.
013900 01  WS-LEAP-REMAINDER-400    PIC 999   COMP.
014000 01  WS-LEAP-YEAR-SW          PIC X     VALUE "N".
014100     88  WS-IS-LEAP-YEAR          VALUE "Y".
014200*
014300 LINKAGE                 SECTION.
014400*=======================
014500*
014600 01  MAPS04-WS.
014700     03  MAPS04-FUNCTION-CODE PIC 9.
014800         88  MAPS04-FC-WORKDAYS       VALUE 1.
014900         88  MAPS04-FC-DAY-OF-WEEK    VALUE 2.
015000     03  MAPS04-CCYY          PIC 9(4).
015100     03  MAPS04-MM            PIC 99.
015200     03  MAPS04-DD            PIC 99.
015300*                               ONLY USED FOR FC = 2.
015400     03  MAPS04-WORK-DAYS     PIC 99.
015500     03  MAPS04-DAY-OF-WEEK   PIC 9.
015600*                               1=MON 2=TUE ... 6=SAT 7=SUN.
015700*
015800 PROCEDURE DIVISION USING MAPS04-WS.
015900*==================================
016000*
016100 AA000-MAIN               SECTION.
016200*********************************
016300     IF       MAPS04-FC-WORKDAYS
016400              PERFORM BB010-COMPUTE-WORK-DAYS THRU
016500                      BB010-EXIT
016600              GO TO AA000-EXIT.
016700     MOVE     MAPS04-CCYY TO WS-WORK-CCYY.
016800     MOVE     MAPS04-MM   TO WS-WORK-MM.
016900     MOVE     MAPS04-DD   TO WS-WORK-DD.
017000     PERFORM  BB020-ZELLER-DAY-OF-WEEK THRU
017100              BB020-EXIT.
017200     MOVE     WS-Z-H      TO MAPS04-DAY-OF-WEEK.
017300*
017400 AA000-EXIT.
017500     GOBACK.
017600*
017700 BB010-COMPUTE-WORK-DAYS  SECTION.
017800*************************************
017900*
018000*  COUNTS THE WEEKDAYS (MON-FRI) IN MAPS04-MM/MAPS04-CCYY.
018100*  LOOPS PARAGRAPH-STYLE, ONE CALENDAR DAY AT A TIME.
018200*
018300     MOVE     ZERO TO WS-WORK-DAYS-ACCUM.
018400     MOVE     MAPS04-MM   TO WS-MONTH-SUB.
018500     PERFORM  BB015-TEST-LEAP-YEAR THRU BB015-EXIT.
018600     IF       WS-MONTH-SUB = 2 AND WS-IS-LEAP-YEAR
018700              MOVE 29 TO WS-DIM (WS-MONTH-SUB).
018800     MOVE     1 TO WS-DAY-SUB.
018900 BB010-LOOP.
019000     IF       WS-DAY-SUB > WS-DIM (WS-MONTH-SUB)
019100              GO TO BB010-DONE.
019200     MOVE     MAPS04-CCYY  TO WS-WORK-CCYY.
019300     MOVE     MAPS04-MM    TO WS-WORK-MM.
019400     MOVE     WS-DAY-SUB   TO WS-WORK-DD.
019500     PERFORM  BB020-ZELLER-DAY-OF-WEEK THRU
019600              BB020-EXIT.
019700     IF       WS-Z-H < 6
019800              ADD 1 TO WS-WORK-DAYS-ACCUM.
019900     ADD      1 TO WS-DAY-SUB.
020000     GO TO    BB010-LOOP.
020100 BB010-DONE.
020200*                               RESTORE TABLE FOR NEXT CALL.
020300     IF       WS-MONTH-SUB = 2
020400              MOVE 28 TO WS-DIM (WS-MONTH-SUB).
020500     MOVE     WS-WORK-DAYS-ACCUM TO MAPS04-WORK-DAYS.
020600 BB010-EXIT.
020700     EXIT.
020800*
020900 BB015-TEST-LEAP-YEAR     SECTION.
021000*************************************
021100     MOVE     "N" TO WS-LEAP-YEAR-SW.
021200     DIVIDE   MAPS04-CCYY BY 4   GIVING WS-Z-TEMP
021300                                 REMAINDER WS-LEAP-REMAINDER-4.
021400     IF       WS-LEAP-REMAINDER-4 NOT = ZERO
021500              GO TO BB015-EXIT.
021600     DIVIDE   MAPS04-CCYY BY 100 GIVING WS-Z-TEMP
021700                                 REMAINDER WS-LEAP-REMAINDER-100.
021800     IF       WS-LEAP-REMAINDER-100 NOT = ZERO
021900              MOVE "Y" TO WS-LEAP-YEAR-SW
022000              GO TO BB015-EXIT.
022100     DIVIDE   MAPS04-CCYY BY 400 GIVING WS-Z-TEMP
022200                                 REMAINDER WS-LEAP-REMAINDER-400.
022300     IF       WS-LEAP-REMAINDER-400 = ZERO
022400              MOVE "Y" TO WS-LEAP-YEAR-SW.
022500 BB015-EXIT.
022600     EXIT.
022700*
022800 BB020-ZELLER-DAY-OF-WEEK SECTION.
022900*************************************
023000*
023100*  ZELLER'S CONGRUENCE, GREGORIAN FORM.  JAN AND FEB ARE
023200*  TREATED AS MONTHS 13 AND 14 OF THE PRECEDING YEAR.
023300*  RESULT LEFT IN WS-Z-H AS 1=MON 2=TUE ... 6=SAT 7=SUN.
023400*
023500     IF       WS-WORK-MM > 2
023600              MOVE WS-WORK-MM   TO WS-Z-M
023700              MOVE WS-WORK-CCYY TO WS-Z-Y
023800              GO TO BB020-GOT-MY.
023900     ADD      12 TO WS-WORK-MM GIVING WS-Z-M.
024000     SUBTRACT 1 FROM WS-WORK-CCYY GIVING WS-Z-Y.
024100 BB020-GOT-MY.
024200     DIVIDE   WS-Z-Y BY 100 GIVING WS-Z-J
024300                             REMAINDER WS-Z-K.
024400     COMPUTE  WS-Z-TEMP = WS-WORK-DD
024500                        + WS-ZELLER-FACTOR (WS-Z-M - 2)
024600                        + WS-Z-K + (WS-Z-K / 4) + (WS-Z-J / 4)
024700                        + (5 * WS-Z-J).
024800     DIVIDE    WS-Z-TEMP BY 7 GIVING WS-Z-QUOT
024900                              REMAINDER WS-Z-H.
025000*                               REMAP 0=SAT..6=FRI TO 1=MON..7=SUN.
025100     IF       WS-Z-H = 0
025200              MOVE 6 TO WS-Z-H
025300              GO TO BB020-EXIT.
025400     IF       WS-Z-H = 1
025500              MOVE 7 TO WS-Z-H
025600              GO TO BB020-EXIT.
025700     SUBTRACT 1 FROM WS-Z-H.
025800 BB020-EXIT.
025900     EXIT.
026000*

000100******************************************************
000200*                                                     *
000300*   RECORD DEFINITION FOR BONUS FILE                   *
000400*        SEQUENTIAL - SORTED BY BON-EMP-NO             *
000500*                                                     *
000600******************************************************
000700*
000800* FILE SIZE APPROX 63 BYTES.
000900*
001000* 15/01/26 VBC - CREATED - HRMS BATCH PROJECT PO 4471,
001100*                         ONE-OFF BONUS AMOUNTS ADDED
001200*                         AGAINST AN EMPLOYEE/PERIOD AND
001300*                         PICKED UP BY THE PAYROLL RUN.
001400*
001500 01  PY-BONUS-RECORD.
001600     03  BON-EMP-NO             PIC 9(6)  COMP.
001700     03  BON-MONTH              PIC 9(2)  COMP.
001800     03  BON-YEAR               PIC 9(4)  COMP.
001900     03  BON-AMOUNT             PIC S9(7)V99  COMP-3.
002000     03  BON-DESCRIPTION        PIC X(30).
002100     03  BON-ADDED-BY           PIC X(20).
002200*                                 CONSTANT "ADMIN" PER RULES.
002300     03  BON-ADD-DATE           PIC 9(8)  COMP.
002400     03  FILLER                 PIC X(05).
002500*

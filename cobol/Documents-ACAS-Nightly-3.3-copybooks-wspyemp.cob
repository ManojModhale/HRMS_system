000100******************************************************
000200*                                                     *
000300*   RECORD DEFINITION FOR EMPLOYEE MASTER FILE        *
000400*        USES EMP-NO AS KEY                           *
000500*                                                     *
000600******************************************************
000700*
000800* FILE SIZE APPROX 180 BYTES.
000900*
001000* 29/10/25 VBC - CREATED FOR ACAS PAYROLL (US TAX LAYOUT).
001100* 14/01/26 VBC - 2.00 RE-CUT FOR HRMS PERSONNEL/PAYROLL
001200*                     BATCH PROJECT PO 4471, DROPPED US
001300*                     TAX FIELDS, ADDED EMP-ID-NUMBER,
001400*                     EMP-EMAIL, EMP-DEPARTMENT AND
001500*                     EMP-DESIGNATION FOR THE HRMS LAYOUT.
001600* 22/01/26 JMT -  .01 EMP-JOIN-DATE REDEFINED BY YY/MM/DD
001700*                     GROUP FOR THE PAYROLL REGISTER DATE
001800*                     EDIT ROUTINE, TICKET HR-118.
001900*
002000 01  PY-EMPLOYEE-RECORD.
002100     03  EMP-NO                PIC 9(6)  COMP.
002200*                                 INTERNAL EMPLOYEE KEY.
002300     03  EMP-ID-NUMBER          PIC X(10).
002400*                                 COMPANY EMPLOYEE NUMBER - UNIQUE.
002500     03  EMP-FIRST-NAME         PIC X(20).
002600     03  EMP-LAST-NAME          PIC X(20).
002700     03  EMP-EMAIL              PIC X(40).
002800*                                 UNIQUE ACROSS THE MASTER.
002900     03  EMP-DEPARTMENT         PIC X(20).
003000     03  EMP-DESIGNATION        PIC X(20).
003100     03  EMP-ANNUAL-SALARY      PIC S9(9)V99  COMP-3.
003200     03  EMP-JOIN-DATE          PIC 9(8)  COMP.
003300*                                 CCYYMMDD.
003400     03  EMP-JOIN-DATE-X REDEFINES EMP-JOIN-DATE.
003500         05  EMP-JOIN-CCYY      PIC 9(4).
003600         05  EMP-JOIN-MM        PIC 99.
003700         05  EMP-JOIN-DD        PIC 99.
003800     03  FILLER                 PIC X(11).
003900*                                 GROWTH / RECORD-SIZE PAD.
004000*

000100****************************************************************
000200*                                                               *
000300*           MONTHLY PAYROLL RUN AND REGISTER REPORT              *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                  *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY100.
001300 AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001500 DATE-WRITTEN.       20/01/1986.
001600 DATE-COMPILED.
001700 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001800*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100* REMARKS.           MONTHLY PAYROLL RUN.  READS THE EMPLOYEE
002200*                    MASTER AND FOR EACH EMPLOYEE GATHERS THAT
002300*                    MONTH'S ATTENDANCE, APPROVED LEAVE AND
002400*                    BONUS RECORDS, CALLS PY150 TO DO THE
002500*                    ARITHMETIC AND WRITES ONE PAYSLIP RECORD
002600*                    PER EMPLOYEE PLUS THE PAYROLL REGISTER.
002700*                    ALL FOUR INPUT FILES ARE SEQUENTIAL, SORTED
002800*                    BY EMPLOYEE NUMBER, AND ARE READ IN STEP.
002900*
003000* VERSION.           SEE WS-PROG-NAME IN WS.
003100*
003200* CALLED MODULES.
003300*                    PY150 - PAYSLIP CALCULATION ENGINE.
003400*
003500* FILES USED:
003600*                    EMPLOYEE.    EMPLOYEE MASTER - INPUT.
003700*                    ATTENDANCE.  DAILY ATTENDANCE MARKS - INPUT.
003800*                    LEAVE.       LEAVE APPLICATIONS - INPUT.
003900*                    BONUS.       PERIOD BONUSES - INPUT.
004000*                    PAYSLIP.     ONE SLIP PER EMPLOYEE - OUTPUT.
004100*                    PRTFILE.     PAYROLL REGISTER - OUTPUT.
004200*
004300* CHANGES:
004400* 20/01/1986 VBC -       CREATED - STARTED CODING FROM PYRGSTR.
004500* 11/02/1993 RPH -   .01 PAGE-BREAK COUNT MOVED TO WS-PAGE-LINES
004600*                       SO THE REGISTER AND THE AUDIT REPORT
004700*                       SHARE ONE NAME FOR THE SAME CONSTANT.
004800* 19/11/1998 VBC -   .02 Y2K - PAY-PERIOD-YEAR NOW CARRIED AS
004900*                       4 DIGITS THROUGHOUT, PARM YEAR NO
005000*                       LONGER ACCEPTED AS 2 DIGITS.
005100* 14/01/26  JMT - 2.00 RE-CUT FOR THE HRMS PERSONNEL/PAYROLL
005200*                       BATCH REBUILD, PO 4471 - DROPPED THE
005300*                       CHECK/PAYMENT PRINT LOGIC, EMPLOYEE IS
005400*                       NOW DRIVEN OFF THE MASTER ITSELF, NOT A
005500*                       SEPARATE CHECK FILE.
005600* 02/02/26  JMT -   .01 PAYSLIP FILE NOW OPENED OUTPUT (NOT I-O)
005700*                       SO A RE-RUN OF A PERIOD SIMPLY REPLACES
005800*                       THE WHOLE FILE - TICKET HR-133.
005900*
006000****************************************************************
006100* COPYRIGHT NOTICE.
006200* ****************
006300*
006400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006500* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
006600* COEN, 1986-2026 AND LATER.
006700*
006800* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
006900* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
007000* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
007100*
007200* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
007300* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
007400* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
007500* PURPOSE.
007600****************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*===============================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT            SECTION.
008600 FILE-CONTROL.
008700     SELECT   PY-EMPLOYEE-FILE ASSIGN TO "EMPLOYEE"
008800              ORGANIZATION IS SEQUENTIAL
008900              FILE STATUS IS PY-EMP-STATUS.
009000     SELECT   PY-ATTENDANCE-FILE ASSIGN TO "ATTENDANCE"
009100              ORGANIZATION IS SEQUENTIAL
009200              FILE STATUS IS PY-ATT-STATUS.
009300     SELECT   PY-LEAVE-FILE ASSIGN TO "LEAVE"
009400              ORGANIZATION IS SEQUENTIAL
009500              FILE STATUS IS PY-LVE-STATUS.
009600     SELECT   PY-BONUS-FILE ASSIGN TO "BONUS"
009700              ORGANIZATION IS SEQUENTIAL
009800              FILE STATUS IS PY-BON-STATUS.
009900     SELECT   PY-PAYSLIP-FILE ASSIGN TO "PAYSLIP"
010000              ORGANIZATION IS SEQUENTIAL
010100              FILE STATUS IS PY-PSL-STATUS.
010200     SELECT   PRINT-FILE ASSIGN TO "PRTFILE"
010300              ORGANIZATION IS LINE SEQUENTIAL
010400              FILE STATUS IS PY-PRT-STATUS.
010500*
010600 DATA                    DIVISION.
010700*===============================
010800*
010900 FILE SECTION.
011000*
011100 FD  PY-EMPLOYEE-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 COPY "WSPYEMP.cob".
011400*
011500 FD  PY-ATTENDANCE-FILE
011600     LABEL RECORDS ARE STANDARD.
011700 COPY "WSPYATT.cob".
011800*
011900 FD  PY-LEAVE-FILE
012000     LABEL RECORDS ARE STANDARD.
012100 COPY "WSPYLVE.cob".
012200*
012300 FD  PY-BONUS-FILE
012400     LABEL RECORDS ARE STANDARD.
012500 COPY "WSPYBON.cob".
012600*
012700 FD  PY-PAYSLIP-FILE
012800     LABEL RECORDS ARE STANDARD.
012900 COPY "WSPYSLP.cob".
013000*
013100 FD  PRINT-FILE
013200     REPORT IS PAYROLL-REGISTER-REPORT.
013300*
013400 WORKING-STORAGE SECTION.
013500*-------------------------
013600 77  WS-PROG-NAME            PIC X(15)  VALUE "PY100 (2.00)".
013700*
013800 01  WS-FILE-STATUS-DATA.
013900     03  PY-EMP-STATUS        PIC XX.
014000     03  PY-ATT-STATUS        PIC XX.
014100     03  PY-LVE-STATUS        PIC XX.
014200     03  PY-BON-STATUS        PIC XX.
014300     03  PY-PSL-STATUS        PIC XX.
014400     03  PY-PRT-STATUS        PIC XX.
014500     03  FILLER               PIC X(04).
014600*
014700 01  WS-SWITCHES.
014800     03  WS-EMP-EOF-SW        PIC X  VALUE "N".
014900         88  WS-EMP-EOF           VALUE "Y".
015000     03  WS-ATT-EOF-SW        PIC X  VALUE "N".
015100         88  WS-ATT-EOF           VALUE "Y".
015200     03  WS-LVE-EOF-SW        PIC X  VALUE "N".
015300         88  WS-LVE-EOF           VALUE "Y".
015400     03  WS-BON-EOF-SW        PIC X  VALUE "N".
015500         88  WS-BON-EOF           VALUE "Y".
015600     03  FILLER               PIC X(04).
015700*
015800 01  WS-CURRENT-EMP-NO        PIC 9(6)  COMP.
015900*
016000 01  WS-RUN-PERIOD.
016100     03  WS-RUN-MONTH         PIC 99    COMP.
016200     03  WS-RUN-YEAR          PIC 9(4)  COMP.
016300 01  WS-RUN-PERIOD-X REDEFINES WS-RUN-PERIOD PIC 9(6) COMP.
016400*
016500 01  WS-GATHER-FIELDS.
016600     03  WS-DAYS-PRESENT      PIC 9(2)  COMP.
016700     03  WS-DAYS-ABSENT       PIC 9(2)  COMP.
016800     03  WS-DAYS-HALF         PIC 9(2)  COMP.
016900     03  WS-BONUS-SUM         PIC S9(7)V99  COMP-3.
017000     03  FILLER               PIC X(04).
017100*
017200 01  WS-RUN-TOTALS.
017300     03  WS-EMP-COUNT         PIC 9(5)       COMP.
017400     03  WS-TOTAL-GROSS       PIC S9(11)V99  COMP-3.
017500     03  WS-TOTAL-ATTEND-DED  PIC S9(11)V99  COMP-3.
017600     03  WS-TOTAL-TAX         PIC S9(11)V99  COMP-3.
017700     03  WS-TOTAL-PF          PIC S9(11)V99  COMP-3.
017800     03  WS-TOTAL-BONUS       PIC S9(9)V99   COMP-3.
017900     03  WS-TOTAL-NET         PIC S9(11)V99  COMP-3.
018000     03  FILLER               PIC X(04).
018100*
018200 01  WS-PAGE-LINES            BINARY-CHAR UNSIGNED VALUE 55.
018300*
018400 01  WS-CURRENT-DATE-BLOCK.
018500     03  WSE-CCYY             PIC 9(4).
018600     03  WSE-MM               PIC 99.
018700     03  WSE-DD               PIC 99.
018800     03  FILLER               PIC X(13).
018900 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-BLOCK PIC X(21).
019000*
019100 01  WS-TODAY-DISP.
019200     03  WS-TD-CCYY           PIC 9(4).
019300     03  FILLER               PIC X     VALUE "/".
019400     03  WS-TD-MM             PIC 99.
019500     03  FILLER               PIC X     VALUE "/".
019600     03  WS-TD-DD             PIC 99.
019700 01  WS-TODAY-DISP-X REDEFINES WS-TODAY-DISP PIC X(10).
019800*
019900*  LOCAL COPY OF THE PY150 LINKAGE BLOCK - PASSED BY REFERENCE
020000*  ON EACH CALL, SAME LAYOUT AS PY150'S OWN LINKAGE SECTION.
020100*
020200 01  WS-PY150-LINKAGE.
020300     03  WS-PY150-RUN-MONTH        PIC 99        COMP.
020400     03  WS-PY150-RUN-YEAR         PIC 9(4)      COMP.
020500     03  WS-PY150-ANNUAL-SALARY    PIC S9(9)V99  COMP-3.
020600     03  WS-PY150-DAYS-PRESENT     PIC 9(2)      COMP.
020700     03  WS-PY150-DAYS-ABSENT      PIC 9(2)      COMP.
020800     03  WS-PY150-DAYS-HALF        PIC 9(2)      COMP.
020900     03  WS-PY150-LEAVE-COUNT      PIC 9(2)      COMP.
021000     03  WS-PY150-LEAVE-TABLE.
021100         05  WS-PY150-LEAVE-ENTRY  OCCURS 31.
021200             07  WS-PY150-LEAVE-START  PIC 9(8)  COMP.
021300             07  WS-PY150-LEAVE-END    PIC 9(8)  COMP.
021400     03  WS-PY150-BONUS-AMOUNT     PIC S9(7)V99  COMP-3.
021500     03  WS-PY150-BASE-SALARY      PIC S9(9)V99  COMP-3.
021600     03  WS-PY150-WORK-DAYS-MONTH  PIC 9(2)      COMP.
021700     03  WS-PY150-DAYS-APPR-LVE    PIC 9(2)      COMP.
021800     03  WS-PY150-ATTEND-DEDUCTION PIC S9(9)V99  COMP-3.
021900     03  WS-PY150-TAX-DEDUCTION    PIC S9(9)V99  COMP-3.
022000     03  WS-PY150-PF-DEDUCTION     PIC S9(9)V99  COMP-3.
022100     03  WS-PY150-OTHER-DEDUCTION  PIC S9(9)V99  COMP-3.
022200     03  WS-PY150-GROSS-SALARY     PIC S9(9)V99  COMP-3.
022300     03  WS-PY150-NET-SALARY       PIC S9(9)V99  COMP-3.
022400     03  FILLER                    PIC X(04).
022500*
022600 LINKAGE                 SECTION.
022700*=======================
022800*
022900 01  PY100-RUN-MONTH          PIC 99.
023000 01  PY100-RUN-YEAR           PIC 9(4).
023100*
023200 REPORT SECTION.
023300*==============
023400*
023500 RD  PAYROLL-REGISTER-REPORT
023600     CONTROL      FINAL
023700     PAGE LIMIT   WS-PAGE-LINES
023800     HEADING      1
023900     FIRST DETAIL 5
024000     LAST  DETAIL WS-PAGE-LINES.
024100*
024200 01  REPORT-PAY-HEAD  TYPE PAGE HEADING.
024300     03  LINE  1.
024400         05  COL  40     PIC X(24)  VALUE "MONTHLY PAYROLL REGISTER".
024500         05  COL 100     PIC X(10)  SOURCE WS-TODAY-DISP.
024600     03  LINE  2.
024700         05  COL   1     PIC X(15)  SOURCE WS-PROG-NAME.
024800         05  COL  40     PIC X(7)   VALUE "PERIOD ".
024900         05  COL  47     PIC Z9     SOURCE WS-RUN-MONTH.
025000         05  COL  49     PIC X      VALUE "/".
025100         05  COL  50     PIC 9(4)   SOURCE WS-RUN-YEAR.
025200         05  COL 120     PIC X(5)   VALUE "PAGE ".
025300         05  COL 125     PIC ZZ9    SOURCE PAGE-COUNTER.
025400     03  LINE  4.
025500         05  COL   1                VALUE "EMP NO".
025600         05  COL  10                VALUE "NAME".
025700         05  COL  35                VALUE "BASE SAL".
025800         05  COL  47                VALUE "PR".
025900         05  COL  51                VALUE "AB".
026000         05  COL  55                VALUE "HF".
026100         05  COL  59                VALUE "LV".
026200         05  COL  65                VALUE "ATT-DED".
026300         05  COL  76                VALUE "TAX".
026400         05  COL  86                VALUE "PF".
026500         05  COL  95                VALUE "BONUS".
026600         05  COL 105                VALUE "GROSS".
026700         05  COL 116                VALUE "NET".
026800*
026900 01  PAYSLIP-DETAIL  TYPE IS DETAIL.
027000     03  LINE + 1.
027100         05  COL   1     PIC 9(6)        SOURCE PAY-EMP-NO.
027200         05  COL  10     PIC X(24)       SOURCE PAY-EMP-NAME.
027300         05  COL  35     PIC ZZZ,ZZ9.99   SOURCE PAY-BASE-MONTHLY-SALARY.
027400         05  COL  47     PIC Z9          SOURCE PAY-DAYS-PRESENT.
027500         05  COL  51     PIC Z9          SOURCE PAY-DAYS-ABSENT.
027600         05  COL  55     PIC Z9          SOURCE PAY-DAYS-HALF.
027700         05  COL  59     PIC Z9          SOURCE PAY-DAYS-APPROVED-LEAVE.
027800         05  COL  65     PIC ZZ,ZZ9.99   SOURCE PAY-ATTEND-DEDUCTION.
027900         05  COL  76     PIC ZZ,ZZ9.99   SOURCE PAY-TAX-DEDUCTION.
028000         05  COL  86     PIC ZZ,ZZ9.99   SOURCE PAY-PF-DEDUCTION.
028100         05  COL  95     PIC Z,ZZ9.99    SOURCE PAY-BONUS-AMOUNT.
028200         05  COL 105     PIC ZZZ,ZZ9.99  SOURCE PAY-GROSS-SALARY.
028300         05  COL 116     PIC ZZZ,ZZ9.99  SOURCE PAY-NET-SALARY.
028400*
028500 01  REGISTER-TOTALS  TYPE CONTROL FOOTING FINAL  LINE PLUS 2.
028600     03  COL   1      PIC X(18)       VALUE "TOTAL EMPLOYEES...".
028700     03  COL  20      PIC ZZZZ9       SOURCE WS-EMP-COUNT.
028800     03  COL  35      PIC ZZZ,ZZ9.99  SOURCE WS-TOTAL-GROSS.
028900     03  LINE + 1.
029000         05  COL   1  PIC X(18)       VALUE "TOTAL DEDUCTIONS..".
029100         05  COL  65  PIC ZZ,ZZ9.99   SOURCE WS-TOTAL-ATTEND-DED.
029200         05  COL  76  PIC ZZ,ZZ9.99   SOURCE WS-TOTAL-TAX.
029300         05  COL  86  PIC ZZ,ZZ9.99   SOURCE WS-TOTAL-PF.
029400         05  COL  95  PIC Z,ZZ9.99    SOURCE WS-TOTAL-BONUS.
029500         05  COL 116  PIC ZZZ,ZZ9.99  SOURCE WS-TOTAL-NET.
029600*
029700 PROCEDURE DIVISION CHAINING PY100-RUN-MONTH
029800                             PY100-RUN-YEAR.
029900*============================================
030000*
030100 AA000-MAIN               SECTION.
030200*********************************
030300     MOVE     PY100-RUN-MONTH TO WS-RUN-MONTH.
030400     MOVE     PY100-RUN-YEAR  TO WS-RUN-YEAR.
030500     MOVE     CURRENT-DATE    TO WS-CURRENT-DATE-X.
030600     MOVE     WSE-CCYY        TO WS-TD-CCYY.
030700     MOVE     WSE-MM          TO WS-TD-MM.
030800     MOVE     WSE-DD          TO WS-TD-DD.
030900     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
031000     MOVE     ZERO TO WS-EMP-COUNT.
031100     MOVE     ZERO TO WS-TOTAL-GROSS WS-TOTAL-ATTEND-DED
031200                      WS-TOTAL-TAX   WS-TOTAL-PF
031300                      WS-TOTAL-BONUS WS-TOTAL-NET.
031400     INITIATE PAYROLL-REGISTER-REPORT.
031500     PERFORM  AA050-PROCESS-ONE-EMPLOYEE THRU AA050-EXIT
031600              UNTIL WS-EMP-EOF.
031700     TERMINATE PAYROLL-REGISTER-REPORT.
031800     CLOSE    PY-EMPLOYEE-FILE PY-ATTENDANCE-FILE PY-LEAVE-FILE
031900              PY-BONUS-FILE   PY-PAYSLIP-FILE PRINT-FILE.
032000 AA000-EXIT.
032100     GOBACK.
032200*
032300 AA010-OPEN-FILES         SECTION.
032400*********************************
032500     OPEN     INPUT  PY-EMPLOYEE-FILE.
032600     OPEN     INPUT  PY-ATTENDANCE-FILE.
032700     OPEN     INPUT  PY-LEAVE-FILE.
032800     OPEN     INPUT  PY-BONUS-FILE.
032900     OPEN     OUTPUT PY-PAYSLIP-FILE.
033000     OPEN     OUTPUT PRINT-FILE.
033100     READ     PY-EMPLOYEE-FILE NEXT RECORD
033200              AT END SET WS-EMP-EOF TO TRUE.
033300     READ     PY-ATTENDANCE-FILE NEXT RECORD
033400              AT END SET WS-ATT-EOF TO TRUE.
033500     READ     PY-LEAVE-FILE NEXT RECORD
033600              AT END SET WS-LVE-EOF TO TRUE.
033700     READ     PY-BONUS-FILE NEXT RECORD
033800              AT END SET WS-BON-EOF TO TRUE.
033900 AA010-EXIT.
034000     EXIT.
034100*
034200 AA050-PROCESS-ONE-EMPLOYEE SECTION.
034300*****************************************
034400*
034500*  IF THE EMPLOYEE MASTER IS EMPTY THIS SECTION NEVER RUNS AND
034600*  NO PAYSLIPS ARE PRODUCED.
034700*
034800     MOVE     EMP-NO TO WS-CURRENT-EMP-NO.
034900     PERFORM  BB010-GATHER-ATTENDANCE THRU BB010-EXIT.
035000     PERFORM  BB020-GATHER-LEAVE      THRU BB020-EXIT.
035100     PERFORM  BB030-GATHER-BONUS      THRU BB030-EXIT.
035200     PERFORM  BB040-CALL-PY150        THRU BB040-EXIT.
035300     PERFORM  BB050-WRITE-PAYSLIP     THRU BB050-EXIT.
035400     PERFORM  BB060-ACCUMULATE-TOTALS THRU BB060-EXIT.
035500     GENERATE PAYSLIP-DETAIL.
035600     READ     PY-EMPLOYEE-FILE NEXT RECORD
035700              AT END SET WS-EMP-EOF TO TRUE.
035800 AA050-EXIT.
035900     EXIT.
036000*
036100 BB010-GATHER-ATTENDANCE  SECTION.
036200*************************************
036300*
036400*  RULE 3 - COUNT PRESENT/ABSENT/HALF FOR THIS EMPLOYEE, THIS
036500*  RUN MONTH, WHILE THE ATTENDANCE FILE IS POSITIONED AT IT -
036600*  THE FILE IS SORTED BY EMPLOYEE NUMBER SO ALL ITS RECORDS
036700*  ARE CONTIGUOUS.
036800*
036900     MOVE     ZERO TO WS-DAYS-PRESENT WS-DAYS-ABSENT WS-DAYS-HALF.
037000     PERFORM  BB015-ATT-ONE-RECORD THRU BB015-EXIT
037100              UNTIL WS-ATT-EOF
037200                 OR ATT-EMP-NO NOT = WS-CURRENT-EMP-NO.
037300 BB010-EXIT.
037400     EXIT.
037500*
037600 BB015-ATT-ONE-RECORD     SECTION.
037700*************************************
037800     IF       ATT-CCYY = WS-RUN-YEAR AND ATT-MM = WS-RUN-MONTH
037900              PERFORM BB017-TALLY-ATT-STATUS THRU BB017-EXIT.
038000     READ     PY-ATTENDANCE-FILE NEXT RECORD
038100              AT END SET WS-ATT-EOF TO TRUE.
038200 BB015-EXIT.
038300     EXIT.
038400*
038500 BB017-TALLY-ATT-STATUS   SECTION.
038600*************************************
038700     IF       ATT-PRESENT
038800              ADD 1 TO WS-DAYS-PRESENT
038900     ELSE
039000     IF       ATT-ABSENT
039100              ADD 1 TO WS-DAYS-ABSENT
039200     ELSE
039300     IF       ATT-HALF-DAY
039400              ADD 1 TO WS-DAYS-HALF.
039500 BB017-EXIT.
039600     EXIT.
039700*
039800 BB020-GATHER-LEAVE       SECTION.
039900*************************************
040000*
040100*  RULE 4 - COLLECT THIS EMPLOYEE'S APPROVED LEAVE ENTRIES -
040200*  PY150 CLIPS EACH ONE TO THE RUN MONTH AND COUNTS WEEKDAYS.
040300*
040400     MOVE     ZERO TO WS-PY150-LEAVE-COUNT.
040500     PERFORM  BB025-LVE-ONE-RECORD THRU BB025-EXIT
040600              UNTIL WS-LVE-EOF
040700                 OR LVE-EMP-NO NOT = WS-CURRENT-EMP-NO.
040800 BB020-EXIT.
040900     EXIT.
041000*
041100 BB025-LVE-ONE-RECORD     SECTION.
041200*************************************
041300     IF       LVE-APPROVED AND WS-PY150-LEAVE-COUNT < 31
041400              ADD  1 TO WS-PY150-LEAVE-COUNT
041500              MOVE LVE-START-DATE TO
041600                   WS-PY150-LEAVE-START (WS-PY150-LEAVE-COUNT)
041700              MOVE LVE-END-DATE   TO
041800                   WS-PY150-LEAVE-END   (WS-PY150-LEAVE-COUNT).
041900     READ     PY-LEAVE-FILE NEXT RECORD
042000              AT END SET WS-LVE-EOF TO TRUE.
042100 BB025-EXIT.
042200     EXIT.
042300*
042400 BB030-GATHER-BONUS       SECTION.
042500*************************************
042600*
042700*  RULE 10 - SUM BONUS AMOUNTS FOR THIS EMPLOYEE, MONTH AND YEAR.
042800*
042900     MOVE     ZERO TO WS-BONUS-SUM.
043000     PERFORM  BB035-BON-ONE-RECORD THRU BB035-EXIT
043100              UNTIL WS-BON-EOF
043200                 OR BON-EMP-NO NOT = WS-CURRENT-EMP-NO.
043300 BB030-EXIT.
043400     EXIT.
043500*
043600 BB035-BON-ONE-RECORD     SECTION.
043700*************************************
043800     IF       BON-MONTH = WS-RUN-MONTH AND BON-YEAR = WS-RUN-YEAR
043900              ADD  BON-AMOUNT TO WS-BONUS-SUM.
044000     READ     PY-BONUS-FILE NEXT RECORD
044100              AT END SET WS-BON-EOF TO TRUE.
044200 BB035-EXIT.
044300     EXIT.
044400*
044500 BB040-CALL-PY150         SECTION.
044600*************************************
044700     MOVE     WS-RUN-MONTH       TO WS-PY150-RUN-MONTH.
044800     MOVE     WS-RUN-YEAR        TO WS-PY150-RUN-YEAR.
044900     MOVE     EMP-ANNUAL-SALARY  TO WS-PY150-ANNUAL-SALARY.
045000     MOVE     WS-DAYS-PRESENT    TO WS-PY150-DAYS-PRESENT.
045100     MOVE     WS-DAYS-ABSENT     TO WS-PY150-DAYS-ABSENT.
045200     MOVE     WS-DAYS-HALF       TO WS-PY150-DAYS-HALF.
045300     MOVE     WS-BONUS-SUM       TO WS-PY150-BONUS-AMOUNT.
045400     CALL     "PY150" USING WS-PY150-LINKAGE.
045500 BB040-EXIT.
045600     EXIT.
045700*
045800 BB050-WRITE-PAYSLIP      SECTION.
045900*************************************
046000     MOVE     SPACES TO PY-PAYSLIP-RECORD.
046100     MOVE     EMP-NO         TO PAY-EMP-NO.
046200     MOVE     EMP-ID-NUMBER  TO PAY-EMP-ID-NUMBER.
046300     STRING   EMP-FIRST-NAME DELIMITED BY SPACE
046400              " "            DELIMITED BY SIZE
046500              EMP-LAST-NAME  DELIMITED BY SPACE
046600         INTO PAY-EMP-NAME.
046700     MOVE     WS-RUN-MONTH                TO PAY-PERIOD-MONTH.
046800     MOVE     WS-RUN-YEAR                 TO PAY-PERIOD-YEAR.
046900     MOVE     WS-PY150-BASE-SALARY        TO PAY-BASE-MONTHLY-SALARY.
047000     MOVE     WS-PY150-WORK-DAYS-MONTH    TO PAY-WORK-DAYS-IN-MONTH.
047100     MOVE     WS-DAYS-PRESENT             TO PAY-DAYS-PRESENT.
047200     MOVE     WS-DAYS-ABSENT              TO PAY-DAYS-ABSENT.
047300     MOVE     WS-DAYS-HALF                TO PAY-DAYS-HALF.
047400     MOVE     WS-PY150-DAYS-APPR-LVE      TO PAY-DAYS-APPROVED-LEAVE.
047500     MOVE     WS-PY150-ATTEND-DEDUCTION   TO PAY-ATTEND-DEDUCTION.
047600     MOVE     WS-PY150-TAX-DEDUCTION      TO PAY-TAX-DEDUCTION.
047700     MOVE     WS-PY150-PF-DEDUCTION       TO PAY-PF-DEDUCTION.
047800     MOVE     WS-PY150-OTHER-DEDUCTION    TO PAY-OTHER-DEDUCTIONS.
047900     MOVE     WS-BONUS-SUM                TO PAY-BONUS-AMOUNT.
048000     MOVE     WS-PY150-GROSS-SALARY       TO PAY-GROSS-SALARY.
048100     MOVE     WS-PY150-NET-SALARY         TO PAY-NET-SALARY.
048200     MOVE     "ADMIN SYSTEM"              TO PAY-GENERATED-BY.
048300     WRITE    PY-PAYSLIP-RECORD.
048400 BB050-EXIT.
048500     EXIT.
048600*
048700 BB060-ACCUMULATE-TOTALS  SECTION.
048800*************************************
048900     ADD      1 TO WS-EMP-COUNT.
049000     ADD      PAY-GROSS-SALARY     TO WS-TOTAL-GROSS.
049100     ADD      PAY-ATTEND-DEDUCTION TO WS-TOTAL-ATTEND-DED.
049200     ADD      PAY-TAX-DEDUCTION    TO WS-TOTAL-TAX.
049300     ADD      PAY-PF-DEDUCTION     TO WS-TOTAL-PF.
049400     ADD      PAY-BONUS-AMOUNT     TO WS-TOTAL-BONUS.
049500     ADD      PAY-NET-SALARY       TO WS-TOTAL-NET.
049600 BB060-EXIT.
049700     EXIT.
049800*

000100******************************************************
000200*                                                     *
000300*   RECORD DEFINITION FOR LEAVE FILE                   *
000400*        USES LVE-EMP-NO + LVE-START-DATE AS KEY       *
000500*                                                     *
000600******************************************************
000700*
000800* FILE SIZE APPROX 102 BYTES.
000900*
001000* 14/01/26 VBC - CREATED - HRMS BATCH PROJECT PO 4471,
001100*                         LEAVE APPLICATIONS AND THEIR
001200*                         APPROVE/REJECT PROCESSING.
001300* 21/01/26 JMT -      .01 ADDED LVE-APPLY-DATE AND
001400*                         LVE-PROCESSED-DATE/BY, NEEDED
001500*                         BY THE PROCESS STEP BUT MISSING
001600*                         FROM THE FIRST CUT - TICKET
001700*                         HR-121.
001800*
001900 01  PY-LEAVE-RECORD.
002000     03  LVE-EMP-NO             PIC 9(6)  COMP.
002100     03  LVE-START-DATE         PIC 9(8)  COMP.
002200*                                 CCYYMMDD.
002300     03  LVE-END-DATE           PIC 9(8)  COMP.
002400*                                 CCYYMMDD - NOT BEFORE START.
002500     03  LVE-STATUS             PIC X.
002600         88  LVE-PENDING             VALUE "P".
002700         88  LVE-APPROVED            VALUE "A".
002800         88  LVE-REJECTED            VALUE "R".
002900     03  LVE-REASON             PIC X(40).
003000     03  LVE-ADMIN-NOTES        PIC X(40).
003100*                                 BLANK UNTIL PROCESSED -
003200*                                 MANDATORY WHEN REJECTED.
003300     03  LVE-APPLY-DATE         PIC 9(8)  COMP.
003400     03  LVE-PROCESSED-DATE     PIC 9(8)  COMP.
003500*                                 ZERO UNTIL PROCESSED.
003600     03  LVE-PROCESSED-BY       PIC X(20).
003700     03  FILLER                 PIC X(07).
003800*

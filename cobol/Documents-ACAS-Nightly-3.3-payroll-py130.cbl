000100****************************************************************
000200*                                                               *
000300*           DAILY ATTENDANCE MARKING - SELF AND ADMIN            *
000400*                                                               *
000500*            OLD-MASTER/NEW-MASTER REBUILD OF THE ATTENDANCE     *
000600*            FILE                                               *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*===============================
001200*
001300 PROGRAM-ID.         PY130.
001400 AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001500 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001600 DATE-WRITTEN.       24/02/1986.
001700 DATE-COMPILED.
001800 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001900*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002000*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002100*
002200* REMARKS.           ONE DAILY ATTENDANCE MARK PER RUN, MODE
002300*                    CHAINED IN AS PY130-MODE.
002400*
002500*                    MODE "S" (SELF) - THE EMPLOYEE MARKS
002600*                    THEMSELVES FOR TODAY ONLY, STATUS MUST BE
002700*                    PRESENT OR HALF DAY, MARKED-BY IS ALWAYS
002800*                    THE FIXED LABEL "EMPLOYEE SELF-MARKED".
002900*
003000*                    MODE "A" (ADMIN) - ANY EMPLOYEE, DATE AND
003100*                    STATUS MAY BE MARKED PROVIDED THE EMPLOYEE
003200*                    EXISTS ON THE MASTER; MARKED-BY IS THE
003300*                    ADMIN LABEL PASSED IN.
003400*
003500*                    EITHER WAY THE ATTENDANCE FILE IS REBUILT
003600*                    OLD-MASTER/NEW-MASTER AND A SECOND MARK
003700*                    FOR THE SAME EMPLOYEE AND DATE IS REJECTED.
003800*
003900* VERSION.           SEE WS-PROG-NAME IN WS.
004000*
004100* CALLED MODULES.    NONE.
004200*
004300* FILES USED:
004400*                    EMPLOYEE.     EMPLOYEE MASTER - INPUT,
004500*                                  ADMIN MODE ONLY.
004600*                    ATTENDANCE.   OLD ATTENDANCE MASTER - INPUT.
004700*                    ATTENDANCE-NEW. NEW ATTENDANCE MASTER -
004800*                                  OUTPUT, SUPERSEDES ATTENDANCE
004900*                                  AFTER THE RUN.
005000*
005100* RETURN CODE (PY130-RETURN-CODE, PASSED BACK ON CHAINING):
005200*                    00 - MARK ACCEPTED.
005300*                    06 - SELF-MARK REJECTED, STATUS NOT
005400*                         PRESENT OR HALF DAY.
005500*                    07 - ADMIN MARK REJECTED, EMPLOYEE NOT
005600*                         FOUND ON THE MASTER.
005700*                    08 - MARK REJECTED, A RECORD ALREADY
005800*                         EXISTS FOR THIS EMPLOYEE AND DATE.
005900*
006000* CHANGES:
006100* 24/02/1986 VBC -       CREATED - STARTED CODING FROM PYRGSTR,
006200*                       DAILY ATTENDANCE MARKING RUN.
006300* 19/11/1998 VBC -   .01 Y2K - ATTENDANCE DATE NOW CARRIED AS
006400*                       4-DIGIT CENTURY THROUGHOUT.
006500* 22/01/26  JMT - 2.00 RE-CUT FOR THE HRMS PERSONNEL/PAYROLL
006600*                       BATCH REBUILD, PO 4471 - SINGLE PROGRAM
006700*                       NOW HANDLES BOTH SELF AND ADMIN MARKING
006800*                       MODES, CHAINED MODE SWITCH REPLACES THE
006900*                       OLD SEPARATE RUN DECKS.
007000* 29/01/26  JMT -   .01 SECOND MARK FOR THE SAME EMPLOYEE AND
007100*                       DATE NOW REJECTED WITH RETURN CODE 08
007200*                       INSTEAD OF BEING WRITTEN AS A DUPLICATE
007300*                       RECORD - TICKET HR-136.
007400*
007500****************************************************************
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008000* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
008100* COEN, 1986-2026 AND LATER.
008200*
008300* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
008400* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
008500* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
008600*
008700* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008800* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
008900* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
009000* PURPOSE.
009100****************************************************************
009200*
009300 ENVIRONMENT             DIVISION.
009400*===============================
009500*
009600 CONFIGURATION           SECTION.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900*
010000 INPUT-OUTPUT            SECTION.
010100 FILE-CONTROL.
010200     SELECT   PY-EMPLOYEE-FILE ASSIGN TO "EMPLOYEE"
010300              ORGANIZATION IS SEQUENTIAL
010400              FILE STATUS IS PY-EMP-STATUS.
010500     SELECT   PY-ATTENDANCE-OLD-FILE ASSIGN TO "ATTENDANCE"
010600              ORGANIZATION IS SEQUENTIAL
010700              FILE STATUS IS PY-ATT-OLD-STATUS.
010800     SELECT   PY-ATTENDANCE-NEW-FILE ASSIGN TO "ATTENDANCE-NEW"
010900              ORGANIZATION IS SEQUENTIAL
011000              FILE STATUS IS PY-ATT-NEW-STATUS.
011100*
011200 DATA                    DIVISION.
011300*===============================
011400*
011500 FILE SECTION.
011600*
011700 FD  PY-EMPLOYEE-FILE
011800     LABEL RECORDS ARE STANDARD.
011900 COPY "WSPYEMP.cob".
012000*
012100 FD  PY-ATTENDANCE-OLD-FILE
012200     LABEL RECORDS ARE STANDARD.
012300 COPY "WSPYATT.cob".
012400*
012500*  NEW ATTENDANCE MASTER - SAME LAYOUT AS THE OLD ONE, COPY
012600*  REPLACING SAVES A SECOND COPYBOOK FOR ONE RECORD TYPE.
012700*
012800 FD  PY-ATTENDANCE-NEW-FILE
012900     LABEL RECORDS ARE STANDARD.
013000 COPY "WSPYATT.cob" REPLACING ==PY-ATTENDANCE-RECORD== BY
013100     ==PY-ATTENDANCE-NEW-RECORD==.
013200*
013300 WORKING-STORAGE SECTION.
013400*-------------------------
013500 77  WS-PROG-NAME            PIC X(15)  VALUE "PY130 (2.00)".
013600*
013700 01  WS-FILE-STATUS-DATA.
013800     03  PY-EMP-STATUS        PIC XX.
013900     03  PY-ATT-OLD-STATUS    PIC XX.
014000     03  PY-ATT-NEW-STATUS    PIC XX.
014100     03  FILLER               PIC X(06).
014200*
014300 01  WS-SWITCHES.
014400     03  WS-EMP-EOF-SW        PIC X  VALUE "N".
014500         88  WS-EMP-EOF           VALUE "Y".
014600     03  WS-ATT-EOF-SW        PIC X  VALUE "N".
014700         88  WS-ATT-EOF           VALUE "Y".
014800     03  WS-EMP-FOUND-SW      PIC X  VALUE "N".
014900         88  WS-EMPLOYEE-FOUND   VALUE "Y".
015000     03  WS-MATCH-FOUND-SW    PIC X  VALUE "N".
015100         88  WS-MATCH-FOUND       VALUE "Y".
015200     03  WS-REC-WRITTEN-SW    PIC X  VALUE "N".
015300         88  WS-REC-WRITTEN       VALUE "Y".
015400     03  FILLER               PIC X(05).
015500*
015600 01  WS-MATCH-KEY.
015700     03  WS-MATCH-EMP-NO      PIC 9(6)  COMP.
015800     03  WS-MATCH-DATE        PIC 9(8)  COMP.
015900 01  WS-MATCH-KEY-X REDEFINES WS-MATCH-KEY PIC 9(14) COMP.
016000*
016100 01  WS-OLD-KEY.
016200     03  WS-OLD-EMP-NO        PIC 9(6)  COMP.
016300     03  WS-OLD-DATE          PIC 9(8)  COMP.
016400 01  WS-OLD-KEY-X REDEFINES WS-OLD-KEY PIC 9(14) COMP.
016500*
016600 01  WS-MARK-DATA.
016700     03  WS-MARK-STATUS       PIC X.
016800     03  WS-MARK-LABEL        PIC X(20).
016900     03  FILLER               PIC X(05).
017000*
017100 01  WS-CURRENT-DATE-BLOCK.
017200     03  WSE-CCYY             PIC 9(4).
017300     03  WSE-MM               PIC 99.
017400     03  WSE-DD               PIC 99.
017500     03  FILLER               PIC X(13).
017600 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-BLOCK PIC X(21).
017700*
017800 01  WS-TODAY-CCYYMMDD        PIC 9(8)  COMP.
017900*
018000 LINKAGE                 SECTION.
018100*=======================
018200*
018300 01  PY130-MODE               PIC X.
018400     88  PY130-SELF-MARK          VALUE "S".
018500     88  PY130-ADMIN-MARK         VALUE "A".
018600 01  PY130-EMP-NO             PIC 9(6).
018700 01  PY130-DATE               PIC 9(8).
018800 01  PY130-STATUS             PIC X.
018900 01  PY130-MARKED-BY          PIC X(20).
019000 01  PY130-RETURN-CODE        PIC 99.
019100*
019200 PROCEDURE DIVISION CHAINING PY130-MODE PY130-EMP-NO
019300     PY130-DATE PY130-STATUS PY130-MARKED-BY PY130-RETURN-CODE.
019400*=====================================================
019500*
019600 AA000-MAIN               SECTION.
019700*********************************
019800     MOVE     ZERO TO PY130-RETURN-CODE.
019900     MOVE     CURRENT-DATE TO WS-CURRENT-DATE-X.
020000     COMPUTE  WS-TODAY-CCYYMMDD = WSE-CCYY * 10000
020100                                 + WSE-MM * 100 + WSE-DD.
020200     IF       PY130-SELF-MARK
020300              PERFORM AA020-SELF-MARK THRU AA020-EXIT
020400     ELSE
020500     IF       PY130-ADMIN-MARK
020600              PERFORM AA030-ADMIN-MARK THRU AA030-EXIT.
020700 AA000-EXIT.
020800     GOBACK.
020900*
021000 AA020-SELF-MARK          SECTION.
021100*********************************
021200*
021300*  RULE - A SELF-MARK IS ALWAYS FOR TODAY AND MAY ONLY BE
021400*  PRESENT OR HALF DAY - AN EMPLOYEE CANNOT MARK THEMSELVES
021500*  ABSENT.
021600*
021700     IF       PY130-STATUS = "P" OR PY130-STATUS = "H"
021800              MOVE PY130-EMP-NO        TO WS-MATCH-EMP-NO
021900              MOVE WS-TODAY-CCYYMMDD   TO WS-MATCH-DATE
022000              MOVE PY130-STATUS        TO WS-MARK-STATUS
022100              MOVE "EMPLOYEE SELF-MARKED" TO WS-MARK-LABEL
022200              PERFORM AA050-ROLL-ATTENDANCE-MASTER THRU
022300                      AA050-EXIT
022400     ELSE
022500              MOVE 6 TO PY130-RETURN-CODE
022600              DISPLAY "PY130 - SELF-MARK STATUS REJECTED".
022700 AA020-EXIT.
022800     EXIT.
022900*
023000 AA030-ADMIN-MARK         SECTION.
023100*********************************
023200*
023300*  RULE - ADMIN MARKING MAY USE ANY DATE AND STATUS BUT THE
023400*  TARGET EMPLOYEE MUST EXIST ON THE MASTER.
023500*
023600     OPEN     INPUT PY-EMPLOYEE-FILE.
023700     PERFORM  AA035-VALIDATE-EMPLOYEE THRU AA035-EXIT.
023800     CLOSE    PY-EMPLOYEE-FILE.
023900     IF       WS-EMPLOYEE-FOUND
024000              MOVE PY130-EMP-NO     TO WS-MATCH-EMP-NO
024100              MOVE PY130-DATE       TO WS-MATCH-DATE
024200              MOVE PY130-STATUS     TO WS-MARK-STATUS
024300              MOVE PY130-MARKED-BY  TO WS-MARK-LABEL
024400              PERFORM AA050-ROLL-ATTENDANCE-MASTER THRU
024500                      AA050-EXIT
024600     ELSE
024700              MOVE 7 TO PY130-RETURN-CODE
024800              DISPLAY "PY130 - EMPLOYEE NOT FOUND - MARK REJECTED".
024900 AA030-EXIT.
025000     EXIT.
025100*
025200 AA035-VALIDATE-EMPLOYEE  SECTION.
025300*********************************
025400*
025500*  THE MASTER HAS NO INDEX SO WE READ IT START TO FINISH EVERY
025600*  TIME - PERFECTLY ADEQUATE FOR A ONE-OFF MARKING RUN.
025700*
025800     READ     PY-EMPLOYEE-FILE NEXT RECORD
025900              AT END SET WS-EMP-EOF TO TRUE.
026000     PERFORM  AA037-SCAN-ONE-EMPLOYEE THRU AA037-EXIT
026100              UNTIL WS-EMP-EOF OR WS-EMPLOYEE-FOUND.
026200 AA035-EXIT.
026300     EXIT.
026400*
026500 AA037-SCAN-ONE-EMPLOYEE  SECTION.
026600*********************************
026700     IF       EMP-NO = PY130-EMP-NO
026800              SET  WS-EMPLOYEE-FOUND TO TRUE
026900     ELSE
027000              READ PY-EMPLOYEE-FILE NEXT RECORD
027100                   AT END SET WS-EMP-EOF TO TRUE.
027200 AA037-EXIT.
027300     EXIT.
027400*
027500 AA050-ROLL-ATTENDANCE-MASTER SECTION.
027600*********************************
027700*
027800*  OLD-MASTER/NEW-MASTER REBUILD OF THE ATTENDANCE FILE, SHARED
027900*  BY BOTH MODES.  EVERY RECORD IS COPIED THROUGH IN EMP-NO AND
028000*  DATE ORDER; AA055 DECIDES WHAT HAPPENS WHEN THE FILE REACHES
028100*  THE REQUESTED KEY.
028200*
028300     MOVE     "N" TO WS-MATCH-FOUND-SW.
028400     MOVE     "N" TO WS-REC-WRITTEN-SW.
028500     OPEN     INPUT  PY-ATTENDANCE-OLD-FILE.
028600     OPEN     OUTPUT PY-ATTENDANCE-NEW-FILE.
028700     READ     PY-ATTENDANCE-OLD-FILE NEXT RECORD
028800              AT END SET WS-ATT-EOF TO TRUE.
028900     PERFORM  AA051-LOAD-OLD-KEY THRU AA051-EXIT.
029000*
029100*  THE COMBINED EMP-NO/DATE KEY LETS US STOP THE COPY LOOP WITH
029200*  ONE NUMERIC COMPARE INSTEAD OF TESTING EACH FIELD SEPARATELY
029300*  - EMP-NO IS THE HIGH-ORDER PART OF THE COMBINED VALUE SO IT
029400*  SORTS THE SAME WAY AS THE TWO-FIELD KEY.
029500*
029600     PERFORM  AA053-COPY-ATTENDANCE-ENTRY THRU AA053-EXIT
029700              UNTIL WS-ATT-EOF OR WS-OLD-KEY-X >= WS-MATCH-KEY-X.
029800     PERFORM  AA055-AT-REQUESTED-KEY THRU AA055-EXIT.
029900     PERFORM  AA053-COPY-ATTENDANCE-ENTRY THRU AA053-EXIT
030000              UNTIL WS-ATT-EOF.
030100     CLOSE    PY-ATTENDANCE-OLD-FILE PY-ATTENDANCE-NEW-FILE.
030200     PERFORM  AA059-SET-FINAL-RETURN-CODE THRU AA059-EXIT.
030300 AA050-EXIT.
030400     EXIT.
030500*
030600 AA051-LOAD-OLD-KEY       SECTION.
030700*********************************
030800     MOVE     ZERO TO WS-OLD-EMP-NO WS-OLD-DATE.
030900     IF       NOT WS-ATT-EOF
031000              MOVE ATT-EMP-NO TO WS-OLD-EMP-NO
031100              MOVE ATT-DATE   TO WS-OLD-DATE.
031200 AA051-EXIT.
031300     EXIT.
031400*
031500 AA053-COPY-ATTENDANCE-ENTRY SECTION.
031600*********************************
031700     WRITE    PY-ATTENDANCE-NEW-RECORD FROM PY-ATTENDANCE-RECORD.
031800     READ     PY-ATTENDANCE-OLD-FILE NEXT RECORD
031900              AT END SET WS-ATT-EOF TO TRUE.
032000     PERFORM  AA051-LOAD-OLD-KEY THRU AA051-EXIT.
032100 AA053-EXIT.
032200     EXIT.
032300*
032400 AA055-AT-REQUESTED-KEY   SECTION.
032500*********************************
032600     IF       NOT WS-ATT-EOF AND WS-OLD-KEY-X = WS-MATCH-KEY-X
032700              SET  WS-MATCH-FOUND TO TRUE.
032800     IF       WS-MATCH-FOUND
032900              MOVE 8 TO PY130-RETURN-CODE
033000              DISPLAY "PY130 - DUPLICATE ATTENDANCE MARK"
033100     ELSE
033200              PERFORM AA057-INSERT-NEW-MARK THRU AA057-EXIT.
033300 AA055-EXIT.
033400     EXIT.
033500*
033600 AA057-INSERT-NEW-MARK    SECTION.
033700*********************************
033800     MOVE     SPACES TO PY-ATTENDANCE-NEW-RECORD.
033900     MOVE     WS-MATCH-EMP-NO  TO ATT-EMP-NO OF
034000                                  PY-ATTENDANCE-NEW-RECORD.
034100     MOVE     WS-MATCH-DATE    TO ATT-DATE OF
034200                                  PY-ATTENDANCE-NEW-RECORD.
034300     MOVE     WS-MARK-STATUS   TO ATT-STATUS OF
034400                                  PY-ATTENDANCE-NEW-RECORD.
034500     MOVE     WS-MARK-LABEL    TO ATT-MARKED-BY OF
034600                                  PY-ATTENDANCE-NEW-RECORD.
034700     WRITE    PY-ATTENDANCE-NEW-RECORD.
034800     MOVE     "Y" TO WS-REC-WRITTEN-SW.
034900 AA057-EXIT.
035000     EXIT.
035100*
035200 AA059-SET-FINAL-RETURN-CODE SECTION.
035300*********************************
035400*
035500*  IF NOTHING WAS WRITTEN THE RETURN CODE WAS ALREADY SET TO A
035600*  REJECTION VALUE BY AA055 OR AA020/AA030 ABOVE - LEAVE IT
035700*  ALONE.
035800*
035900     IF       WS-REC-WRITTEN
036000              MOVE ZERO TO PY130-RETURN-CODE.
036100 AA059-EXIT.
036200     EXIT.
036300*

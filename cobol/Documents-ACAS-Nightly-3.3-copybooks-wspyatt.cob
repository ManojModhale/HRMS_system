000100******************************************************
000200*                                                     *
000300*   RECORD DEFINITION FOR ATTENDANCE FILE              *
000400*        USES ATT-EMP-NO + ATT-DATE AS KEY             *
000500*                                                     *
000600******************************************************
000700*
000800* FILE SIZE APPROX 38 BYTES.
000900*
001000* 14/01/26 VBC - CREATED - HRMS BATCH PROJECT PO 4471,
001100*                         DAILY ATTENDANCE MARKS FEEDING
001200*                         THE MONTHLY PAYROLL RUN.
001300* 19/01/26 JMT -      .01 ADDED 88-LEVELS FOR STATUS BYTE
001400*                         SO PY150 CAN EVALUATE INSTEAD
001500*                         OF COMPARING LITERALS.
001600*
001700 01  PY-ATTENDANCE-RECORD.
001800     03  ATT-EMP-NO             PIC 9(6)  COMP.
001900     03  ATT-DATE               PIC 9(8)  COMP.
002000*                                 CCYYMMDD - ATTENDANCE DATE.
002100     03  ATT-DATE-X REDEFINES ATT-DATE.
002200         05  ATT-CCYY           PIC 9(4).
002300         05  ATT-MM             PIC 99.
002400         05  ATT-DD             PIC 99.
002500     03  ATT-STATUS             PIC X.
002600         88  ATT-PRESENT            VALUE "P".
002700         88  ATT-ABSENT             VALUE "A".
002800         88  ATT-HALF-DAY            VALUE "H".
002900     03  ATT-MARKED-BY          PIC X(20).
003000*                                 "EMPLOYEE SELF-MARKED" OR
003100*                                 THE ADMIN LABEL PASSED IN.
003200     03  FILLER                 PIC X(09).
003300*

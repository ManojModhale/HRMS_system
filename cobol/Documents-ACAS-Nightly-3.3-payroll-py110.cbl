000100****************************************************************
000200*                                                               *
000300*           ONE-OFF BONUS POSTING AND PAYSLIP RECALCULATION      *
000400*                                                               *
000500*            OLD-MASTER/NEW-MASTER REBUILD OF BONUS & PAYSLIP    *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY110.
001300 AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - HRMS BATCH PROJECT.
001500 DATE-WRITTEN.       03/02/1986.
001600 DATE-COMPILED.
001700 SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001800*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100* REMARKS.           POSTS ONE ONE-OFF BONUS AGAINST A SINGLE
002200*                    EMPLOYEE AND PERIOD, PASSED IN ON THE
002300*                    CHAINING PARAMETERS BY THE CALLING STEP.
002400*                    THE EMPLOYEE MUST EXIST ON THE MASTER OR
002500*                    THE REQUEST IS REJECTED.  THE BONUS FILE
002600*                    IS THEN REBUILT OLD-MASTER/NEW-MASTER WITH
002700*                    THE NEW RECORD INSERTED IN EMP-NO ORDER,
002800*                    THE EMPLOYEE'S ATTENDANCE/LEAVE/BONUS
002900*                    FIGURES ARE RE-GATHERED FOR THE PERIOD AND
003000*                    PY150 IS RE-DRIVEN, AND THE PAYSLIP FILE
003100*                    IS REBUILT OLD-MASTER/NEW-MASTER WITH JUST
003200*                    THAT EMPLOYEE'S SLIP REPLACED.
003300*
003400* VERSION.           SEE WS-PROG-NAME IN WS.
003500*
003600* CALLED MODULES.
003700*                    PY150 - PAYSLIP CALCULATION ENGINE.
003800*
003900* FILES USED:
004000*                    EMPLOYEE.    EMPLOYEE MASTER - INPUT.
004100*                    BONUS.       OLD BONUS MASTER - INPUT.
004200*                    BONUS-NEW.   NEW BONUS MASTER - OUTPUT,
004300*                                 SUPERSEDES BONUS AFTER THE RUN.
004400*                    ATTENDANCE.  DAILY ATTENDANCE MARKS - INPUT.
004500*                    LEAVE.       LEAVE APPLICATIONS - INPUT.
004600*                    PAYSLIP.     OLD PAYSLIP MASTER - INPUT.
004700*                    PAYSLIP-NEW. NEW PAYSLIP MASTER - OUTPUT,
004800*                                 SUPERSEDES PAYSLIP AFTER THE
004900*                                 RUN.
005000*
005100* RETURN CODE (PY110-RETURN-CODE, PASSED BACK ON CHAINING):
005200*                    00 - BONUS POSTED, PAYSLIP RECALCULATED.
005300*                    06 - EMPLOYEE NOT FOUND, NOTHING UPDATED.
005400*
005500* CHANGES:
005600* 03/02/1986 VBC -       CREATED - STARTED CODING FROM PYRGSTR,
005700*                       ONE-OFF BONUS POSTING RUN.
005800* 19/11/1998 VBC -   .01 Y2K - BONUS YEAR AND ADD DATE NOW
005900*                       CARRIED AS 4-DIGIT CENTURY THROUGHOUT.
006000* 18/01/26  JMT - 2.00 RE-CUT FOR THE HRMS PERSONNEL/PAYROLL
006100*                       BATCH REBUILD, PO 4471 - RETIRED THE
006200*                       OLD ONE-OFF DEDUCTION POSTING LOGIC,
006300*                       PROGRAM NOW POSTS A BONUS AND TRIGGERS
006400*                       A SINGLE-EMPLOYEE PAYSLIP RECALC.
006500* 27/01/26  JMT -   .01 EMPLOYEE-NOT-FOUND NOW RETURNED AS
006600*                       RETURN CODE 06 INSTEAD OF ABENDING THE
006700*                       STEP, TICKET HR-124.
006800*
006900****************************************************************
007000* COPYRIGHT NOTICE.
007100* ****************
007200*
007300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007400* SYSTEM HRMS BATCH EXTENSION AND IS COPYRIGHT (C) VINCENT B
007500* COEN, 1986-2026 AND LATER.
007600*
007700* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3
007800* AND LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
007900* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
008000*
008100* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008200* USEFUL, BUT WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED
008300* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
008400* PURPOSE.
008500****************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*===============================
008900*
009000 CONFIGURATION           SECTION.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600     SELECT   PY-EMPLOYEE-FILE ASSIGN TO "EMPLOYEE"
009700              ORGANIZATION IS SEQUENTIAL
009800              FILE STATUS IS PY-EMP-STATUS.
009900     SELECT   PY-BONUS-OLD-FILE ASSIGN TO "BONUS"
010000              ORGANIZATION IS SEQUENTIAL
010100              FILE STATUS IS PY-BON-OLD-STATUS.
010200     SELECT   PY-BONUS-NEW-FILE ASSIGN TO "BONUS-NEW"
010300              ORGANIZATION IS SEQUENTIAL
010400              FILE STATUS IS PY-BON-NEW-STATUS.
010500     SELECT   PY-ATTENDANCE-FILE ASSIGN TO "ATTENDANCE"
010600              ORGANIZATION IS SEQUENTIAL
010700              FILE STATUS IS PY-ATT-STATUS.
010800     SELECT   PY-LEAVE-FILE ASSIGN TO "LEAVE"
010900              ORGANIZATION IS SEQUENTIAL
011000              FILE STATUS IS PY-LVE-STATUS.
011100     SELECT   PY-PAYSLIP-OLD-FILE ASSIGN TO "PAYSLIP"
011200              ORGANIZATION IS SEQUENTIAL
011300              FILE STATUS IS PY-PSL-OLD-STATUS.
011400     SELECT   PY-PAYSLIP-NEW-FILE ASSIGN TO "PAYSLIP-NEW"
011500              ORGANIZATION IS SEQUENTIAL
011600              FILE STATUS IS PY-PSL-NEW-STATUS.
011700*
011800 DATA                    DIVISION.
011900*===============================
012000*
012100 FILE SECTION.
012200*
012300 FD  PY-EMPLOYEE-FILE
012400     LABEL RECORDS ARE STANDARD.
012500 COPY "WSPYEMP.cob".
012600*
012700 FD  PY-BONUS-OLD-FILE
012800     LABEL RECORDS ARE STANDARD.
012900 COPY "WSPYBON.cob".
013000*
013100*  NEW BONUS MASTER - SAME LAYOUT AS THE OLD ONE, COPY
013200*  REPLACING SAVES A SECOND COPYBOOK FOR ONE RECORD TYPE.
013300*
013400 FD  PY-BONUS-NEW-FILE
013500     LABEL RECORDS ARE STANDARD.
013600 COPY "WSPYBON.cob" REPLACING ==PY-BONUS-RECORD== BY
013700     ==PY-BONUS-NEW-RECORD==.
013800*
013900 FD  PY-ATTENDANCE-FILE
014000     LABEL RECORDS ARE STANDARD.
014100 COPY "WSPYATT.cob".
014200*
014300 FD  PY-LEAVE-FILE
014400     LABEL RECORDS ARE STANDARD.
014500 COPY "WSPYLVE.cob".
014600*
014700 FD  PY-PAYSLIP-OLD-FILE
014800     LABEL RECORDS ARE STANDARD.
014900 COPY "WSPYSLP.cob".
015000*
015100*  NEW PAYSLIP MASTER - SAME LAYOUT AS THE OLD ONE, SAME
015200*  REPLACING TECHNIQUE AS THE BONUS FILE ABOVE.
015300*
015400 FD  PY-PAYSLIP-NEW-FILE
015500     LABEL RECORDS ARE STANDARD.
015600 COPY "WSPYSLP.cob" REPLACING ==PY-PAYSLIP-RECORD== BY
015700     ==PY-PAYSLIP-NEW-RECORD==.
015800*
015900 WORKING-STORAGE SECTION.
016000*-------------------------
016100 77  WS-PROG-NAME            PIC X(15)  VALUE "PY110 (2.00)".
016200*
016300 01  WS-FILE-STATUS-DATA.
016400     03  PY-EMP-STATUS        PIC XX.
016500     03  PY-BON-OLD-STATUS    PIC XX.
016600     03  PY-BON-NEW-STATUS    PIC XX.
016700     03  PY-ATT-STATUS        PIC XX.
016800     03  PY-LVE-STATUS        PIC XX.
016900     03  PY-PSL-OLD-STATUS    PIC XX.
017000     03  PY-PSL-NEW-STATUS    PIC XX.
017100     03  FILLER               PIC X(02).
017200*
017300 01  WS-SWITCHES.
017400     03  WS-EMP-EOF-SW        PIC X  VALUE "N".
017500         88  WS-EMP-EOF           VALUE "Y".
017600     03  WS-BON-EOF-SW        PIC X  VALUE "N".
017700         88  WS-BON-EOF           VALUE "Y".
017800     03  WS-ATT-EOF-SW        PIC X  VALUE "N".
017900         88  WS-ATT-EOF           VALUE "Y".
018000     03  WS-LVE-EOF-SW        PIC X  VALUE "N".
018100         88  WS-LVE-EOF           VALUE "Y".
018200     03  WS-PSL-EOF-SW        PIC X  VALUE "N".
018300         88  WS-PSL-EOF           VALUE "Y".
018400     03  WS-EMP-FOUND-SW      PIC X  VALUE "N".
018500         88  WS-EMPLOYEE-FOUND    VALUE "Y".
018600     03  WS-BONUS-INS-SW      PIC X  VALUE "N".
018700         88  WS-BONUS-INSERTED    VALUE "Y".
018800     03  FILLER               PIC X(03).
018900*
019000 01  WS-RUN-REQUEST.
019100     03  WS-REQ-MONTH         PIC 99    COMP.
019200     03  WS-REQ-YEAR          PIC 9(4)  COMP.
019300 01  WS-RUN-REQUEST-X REDEFINES WS-RUN-REQUEST PIC 9(6) COMP.
019400*
019500 01  WS-GATHER-FIELDS.
019600     03  WS-DAYS-PRESENT      PIC 9(2)  COMP.
019700     03  WS-DAYS-ABSENT       PIC 9(2)  COMP.
019800     03  WS-DAYS-HALF         PIC 9(2)  COMP.
019900     03  FILLER               PIC X(04).
020000*
020100 01  WS-CURRENT-DATE-BLOCK.
020200     03  WSE-CCYY             PIC 9(4).
020300     03  WSE-MM               PIC 99.
020400     03  WSE-DD               PIC 99.
020500     03  FILLER               PIC X(13).
020600 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-BLOCK PIC X(21).
020700*
020800 01  WS-TODAY-DISP.
020900     03  WS-TD-CCYY           PIC 9(4).
021000     03  FILLER               PIC X     VALUE "/".
021100     03  WS-TD-MM             PIC 99.
021200     03  FILLER               PIC X     VALUE "/".
021300     03  WS-TD-DD             PIC 99.
021400 01  WS-TODAY-DISP-X REDEFINES WS-TODAY-DISP PIC X(10).
021500*
021600 01  WS-TODAY-CCYYMMDD        PIC 9(8)  COMP.
021700*
021800*  WORKING COPY OF THE EMPLOYEE RECORD FOUND BY AA020 - NEEDED
021900*  AFTER THE EMPLOYEE FILE IS CLOSED, FOR THE SALARY/NAME
022000*  FIELDS USED LATER BY PY150 AND THE PAYSLIP REBUILD.
022100*
022200 COPY "WSPYEMP.cob" REPLACING ==PY-EMPLOYEE-RECORD== BY
022300     ==WS-SAVED-EMPLOYEE==.
022400*
022500*  LOCAL COPY OF THE PY150 LINKAGE BLOCK - PASSED BY REFERENCE
022600*  ON EACH CALL, SAME LAYOUT AS PY150'S OWN LINKAGE SECTION.
022700*
022800 01  WS-PY150-LINKAGE.
022900     03  WS-PY150-RUN-MONTH        PIC 99        COMP.
023000     03  WS-PY150-RUN-YEAR         PIC 9(4)      COMP.
023100     03  WS-PY150-ANNUAL-SALARY    PIC S9(9)V99  COMP-3.
023200     03  WS-PY150-DAYS-PRESENT     PIC 9(2)      COMP.
023300     03  WS-PY150-DAYS-ABSENT      PIC 9(2)      COMP.
023400     03  WS-PY150-DAYS-HALF        PIC 9(2)      COMP.
023500     03  WS-PY150-LEAVE-COUNT      PIC 9(2)      COMP.
023600     03  WS-PY150-LEAVE-TABLE.
023700         05  WS-PY150-LEAVE-ENTRY  OCCURS 31.
023800             07  WS-PY150-LEAVE-START  PIC 9(8)  COMP.
023900             07  WS-PY150-LEAVE-END    PIC 9(8)  COMP.
024000     03  WS-PY150-BONUS-AMOUNT     PIC S9(7)V99  COMP-3.
024100     03  WS-PY150-BASE-SALARY      PIC S9(9)V99  COMP-3.
024200     03  WS-PY150-WORK-DAYS-MONTH  PIC 9(2)      COMP.
024300     03  WS-PY150-DAYS-APPR-LVE    PIC 9(2)      COMP.
024400     03  WS-PY150-ATTEND-DEDUCTION PIC S9(9)V99  COMP-3.
024500     03  WS-PY150-TAX-DEDUCTION    PIC S9(9)V99  COMP-3.
024600     03  WS-PY150-PF-DEDUCTION     PIC S9(9)V99  COMP-3.
024700     03  WS-PY150-OTHER-DEDUCTION  PIC S9(9)V99  COMP-3.
024800     03  WS-PY150-GROSS-SALARY     PIC S9(9)V99  COMP-3.
024900     03  WS-PY150-NET-SALARY       PIC S9(9)V99  COMP-3.
025000     03  FILLER                    PIC X(04).
025100*
025200 LINKAGE                 SECTION.
025300*=======================
025400*
025500 01  PY110-EMP-NO             PIC 9(6).
025600 01  PY110-BON-MONTH          PIC 99.
025700 01  PY110-BON-YEAR           PIC 9(4).
025800 01  PY110-BON-AMOUNT         PIC S9(7)V99.
025900 01  PY110-BON-DESCRIPTION    PIC X(30).
026000 01  PY110-RETURN-CODE        PIC 99.
026100*
026200 PROCEDURE DIVISION CHAINING PY110-EMP-NO PY110-BON-MONTH
026300     PY110-BON-YEAR PY110-BON-AMOUNT PY110-BON-DESCRIPTION
026400     PY110-RETURN-CODE.
026500*=====================================================
026600*
026700 AA000-MAIN               SECTION.
026800*********************************
026900     MOVE     ZERO TO PY110-RETURN-CODE.
027000     MOVE     PY110-BON-MONTH TO WS-REQ-MONTH.
027100     MOVE     PY110-BON-YEAR  TO WS-REQ-YEAR.
027200     MOVE     CURRENT-DATE    TO WS-CURRENT-DATE-X.
027300     MOVE     WSE-CCYY        TO WS-TD-CCYY.
027400     MOVE     WSE-MM          TO WS-TD-MM.
027500     MOVE     WSE-DD          TO WS-TD-DD.
027600     COMPUTE  WS-TODAY-CCYYMMDD = WSE-CCYY * 10000
027700                                 + WSE-MM * 100 + WSE-DD.
027800     OPEN     INPUT  PY-EMPLOYEE-FILE.
027900     PERFORM  AA020-VALIDATE-EMPLOYEE THRU AA020-EXIT.
028000     CLOSE    PY-EMPLOYEE-FILE.
028100     IF       WS-EMPLOYEE-FOUND
028200              PERFORM AA030-ROLL-BONUS-MASTER THRU AA030-EXIT
028300              PERFORM AA040-RECALC-PAYSLIP    THRU AA040-EXIT
028400     ELSE
028500              MOVE 6 TO PY110-RETURN-CODE
028600              DISPLAY "PY110 - EMPLOYEE NOT FOUND - BONUS REJECTED".
028700 AA000-EXIT.
028800     GOBACK.
028900*
029000 AA020-VALIDATE-EMPLOYEE  SECTION.
029100*********************************
029200*
029300*  RULE - THE EMPLOYEE MUST EXIST ON THE MASTER OR THE BONUS
029400*  IS REJECTED.  THE MASTER HAS NO INDEX SO WE READ IT START
029500*  TO FINISH EVERY TIME - PERFECTLY ADEQUATE FOR A ONE-OFF
029600*  POSTING RUN.
029700*
029800     READ     PY-EMPLOYEE-FILE NEXT RECORD
029900              AT END SET WS-EMP-EOF TO TRUE.
030000     PERFORM  AA025-SCAN-ONE-EMPLOYEE THRU AA025-EXIT
030100              UNTIL WS-EMP-EOF OR WS-EMPLOYEE-FOUND.
030200 AA020-EXIT.
030300     EXIT.
030400*
030500 AA025-SCAN-ONE-EMPLOYEE  SECTION.
030600*********************************
030700     IF       EMP-NO = PY110-EMP-NO
030800              SET  WS-EMPLOYEE-FOUND TO TRUE
030900              MOVE PY-EMPLOYEE-RECORD TO WS-SAVED-EMPLOYEE
031000     ELSE
031100              READ PY-EMPLOYEE-FILE NEXT RECORD
031200                   AT END SET WS-EMP-EOF TO TRUE.
031300 AA025-EXIT.
031400     EXIT.
031500*
031600 AA030-ROLL-BONUS-MASTER  SECTION.
031700*********************************
031800*
031900*  OLD-MASTER/NEW-MASTER REBUILD OF THE BONUS FILE - EVERY
032000*  EXISTING RECORD IS COPIED THROUGH IN EMP-NO ORDER AND THE
032100*  NEW BONUS IS INSERTED AFTER ANY EXISTING RECORDS FOR THE
032200*  SAME EMPLOYEE.
032300*
032400     OPEN     INPUT  PY-BONUS-OLD-FILE.
032500     OPEN     OUTPUT PY-BONUS-NEW-FILE.
032600     READ     PY-BONUS-OLD-FILE NEXT RECORD
032700              AT END SET WS-BON-EOF TO TRUE.
032800     PERFORM  AA033-COPY-BONUS-ENTRY THRU AA033-EXIT
032900              UNTIL WS-BON-EOF
033000                 OR BON-EMP-NO OF PY-BONUS-RECORD > PY110-EMP-NO.
033100     IF       NOT WS-BONUS-INSERTED
033200              PERFORM AA037-WRITE-NEW-BONUS THRU AA037-EXIT.
033300     PERFORM  AA033-COPY-BONUS-ENTRY THRU AA033-EXIT
033400              UNTIL WS-BON-EOF.
033500     CLOSE    PY-BONUS-OLD-FILE PY-BONUS-NEW-FILE.
033600 AA030-EXIT.
033700     EXIT.
033800*
033900 AA033-COPY-BONUS-ENTRY   SECTION.
034000*********************************
034100     WRITE    PY-BONUS-NEW-RECORD FROM PY-BONUS-RECORD.
034200     READ     PY-BONUS-OLD-FILE NEXT RECORD
034300              AT END SET WS-BON-EOF TO TRUE.
034400 AA033-EXIT.
034500     EXIT.
034600*
034700 AA037-WRITE-NEW-BONUS    SECTION.
034800*********************************
034900     MOVE     PY110-EMP-NO         TO BON-EMP-NO OF
035000                                      PY-BONUS-NEW-RECORD.
035100     MOVE     PY110-BON-MONTH       TO BON-MONTH OF
035200                                      PY-BONUS-NEW-RECORD.
035300     MOVE     PY110-BON-YEAR        TO BON-YEAR OF
035400                                      PY-BONUS-NEW-RECORD.
035500     MOVE     PY110-BON-AMOUNT      TO BON-AMOUNT OF
035600                                      PY-BONUS-NEW-RECORD.
035700     MOVE     PY110-BON-DESCRIPTION TO BON-DESCRIPTION OF
035800                                      PY-BONUS-NEW-RECORD.
035900     MOVE     "ADMIN"               TO BON-ADDED-BY OF
036000                                      PY-BONUS-NEW-RECORD.
036100     MOVE     WS-TODAY-CCYYMMDD     TO BON-ADD-DATE OF
036200                                      PY-BONUS-NEW-RECORD.
036300     WRITE    PY-BONUS-NEW-RECORD.
036400     SET      WS-BONUS-INSERTED TO TRUE.
036500 AA037-EXIT.
036600     EXIT.
036700*
036800 AA040-RECALC-PAYSLIP     SECTION.
036900*********************************
037000*
037100*  RE-GATHER THIS EMPLOYEE'S ATTENDANCE, LEAVE AND BONUS
037200*  FIGURES FOR THE PERIOD AND RE-DRIVE PY150 - THE SAME
037300*  CALCULATION RULES THE MONTHLY RUN USES.
037400*
037500     OPEN     INPUT  PY-ATTENDANCE-FILE.
037600     PERFORM  BB010-GATHER-ATTENDANCE THRU BB010-EXIT.
037700     CLOSE    PY-ATTENDANCE-FILE.
037800     OPEN     INPUT  PY-LEAVE-FILE.
037900     PERFORM  BB020-GATHER-LEAVE THRU BB020-EXIT.
038000     CLOSE    PY-LEAVE-FILE.
038100     OPEN     INPUT  PY-BONUS-NEW-FILE.
038200     PERFORM  BB030-GATHER-BONUS THRU BB030-EXIT.
038300     CLOSE    PY-BONUS-NEW-FILE.
038400     PERFORM  BB040-CALL-PY150 THRU BB040-EXIT.
038500     PERFORM  BB050-ROLL-PAYSLIP-MASTER THRU BB050-EXIT.
038600 AA040-EXIT.
038700     EXIT.
038800*
038900 BB010-GATHER-ATTENDANCE  SECTION.
039000*************************************
039100     MOVE     ZERO TO WS-DAYS-PRESENT WS-DAYS-ABSENT WS-DAYS-HALF.
039200     MOVE     "N" TO WS-ATT-EOF-SW.
039300     READ     PY-ATTENDANCE-FILE NEXT RECORD
039400              AT END SET WS-ATT-EOF TO TRUE.
039500     PERFORM  BB015-ATT-ONE-RECORD THRU BB015-EXIT
039600              UNTIL WS-ATT-EOF.
039700 BB010-EXIT.
039800     EXIT.
039900*
040000 BB015-ATT-ONE-RECORD     SECTION.
040100*************************************
040200     IF       ATT-EMP-NO = PY110-EMP-NO
040300              AND ATT-CCYY = WS-REQ-YEAR AND ATT-MM = WS-REQ-MONTH
040400              PERFORM BB017-TALLY-ATT-STATUS THRU BB017-EXIT.
040500     READ     PY-ATTENDANCE-FILE NEXT RECORD
040600              AT END SET WS-ATT-EOF TO TRUE.
040700 BB015-EXIT.
040800     EXIT.
040900*
041000 BB017-TALLY-ATT-STATUS   SECTION.
041100*************************************
041200     IF       ATT-PRESENT
041300              ADD 1 TO WS-DAYS-PRESENT
041400     ELSE
041500     IF       ATT-ABSENT
041600              ADD 1 TO WS-DAYS-ABSENT
041700     ELSE
041800     IF       ATT-HALF-DAY
041900              ADD 1 TO WS-DAYS-HALF.
042000 BB017-EXIT.
042100     EXIT.
042200*
042300 BB020-GATHER-LEAVE       SECTION.
042400*************************************
042500     MOVE     ZERO TO WS-PY150-LEAVE-COUNT.
042600     MOVE     "N" TO WS-LVE-EOF-SW.
042700     READ     PY-LEAVE-FILE NEXT RECORD
042800              AT END SET WS-LVE-EOF TO TRUE.
042900     PERFORM  BB025-LVE-ONE-RECORD THRU BB025-EXIT
043000              UNTIL WS-LVE-EOF.
043100 BB020-EXIT.
043200     EXIT.
043300*
043400 BB025-LVE-ONE-RECORD     SECTION.
043500*************************************
043600     IF       LVE-EMP-NO = PY110-EMP-NO
043700              AND LVE-APPROVED AND WS-PY150-LEAVE-COUNT < 31
043800              ADD  1 TO WS-PY150-LEAVE-COUNT
043900              MOVE LVE-START-DATE TO
044000                   WS-PY150-LEAVE-START (WS-PY150-LEAVE-COUNT)
044100              MOVE LVE-END-DATE   TO
044200                   WS-PY150-LEAVE-END   (WS-PY150-LEAVE-COUNT).
044300     READ     PY-LEAVE-FILE NEXT RECORD
044400              AT END SET WS-LVE-EOF TO TRUE.
044500 BB025-EXIT.
044600     EXIT.
044700*
044800 BB030-GATHER-BONUS       SECTION.
044900*************************************
045000*
045100*  SUMS ALL BONUS ENTRIES FOR THIS EMPLOYEE, MONTH AND YEAR OFF
045200*  THE FILE JUST REBUILT BY AA030, SO THE ONE JUST POSTED IS
045300*  INCLUDED IN THE SUM.
045400*
045500     MOVE     ZERO TO WS-PY150-BONUS-AMOUNT.
045600     MOVE     "N" TO WS-BON-EOF-SW.
045700     READ     PY-BONUS-NEW-FILE NEXT RECORD
045800              AT END SET WS-BON-EOF TO TRUE.
045900     PERFORM  BB035-BON-ONE-RECORD THRU BB035-EXIT
046000              UNTIL WS-BON-EOF.
046100 BB030-EXIT.
046200     EXIT.
046300*
046400 BB035-BON-ONE-RECORD     SECTION.
046500*************************************
046600     IF       BON-EMP-NO OF PY-BONUS-NEW-RECORD = PY110-EMP-NO
046700              AND BON-MONTH OF PY-BONUS-NEW-RECORD = WS-REQ-MONTH
046800              AND BON-YEAR OF PY-BONUS-NEW-RECORD = WS-REQ-YEAR
046900              ADD BON-AMOUNT OF PY-BONUS-NEW-RECORD TO
047000                  WS-PY150-BONUS-AMOUNT.
047100     READ     PY-BONUS-NEW-FILE NEXT RECORD
047200              AT END SET WS-BON-EOF TO TRUE.
047300 BB035-EXIT.
047400     EXIT.
047500*
047600 BB040-CALL-PY150         SECTION.
047700*************************************
047800     MOVE     WS-REQ-MONTH       TO WS-PY150-RUN-MONTH.
047900     MOVE     WS-REQ-YEAR        TO WS-PY150-RUN-YEAR.
048000     MOVE     EMP-ANNUAL-SALARY OF WS-SAVED-EMPLOYEE TO
048100                                   WS-PY150-ANNUAL-SALARY.
048200     MOVE     WS-DAYS-PRESENT    TO WS-PY150-DAYS-PRESENT.
048300     MOVE     WS-DAYS-ABSENT     TO WS-PY150-DAYS-ABSENT.
048400     MOVE     WS-DAYS-HALF       TO WS-PY150-DAYS-HALF.
048500     CALL     "PY150" USING WS-PY150-LINKAGE.
048600 BB040-EXIT.
048700     EXIT.
048800*
048900 BB050-ROLL-PAYSLIP-MASTER SECTION.
049000*************************************
049100*
049200*  OLD-MASTER/NEW-MASTER REBUILD OF THE PAYSLIP FILE - EVERY
049300*  EXISTING SLIP IS COPIED THROUGH UNCHANGED EXCEPT THIS ONE
049400*  EMPLOYEE'S, WHICH IS REPLACED WITH THE RECALCULATED FIGURES.
049500*  IF THE EMPLOYEE HAD NO SLIP YET FOR THE PERIOD THE NEW ONE
049600*  IS INSERTED IN KEY ORDER, SAME AS THE BONUS FILE ABOVE.
049700*
049800     OPEN     INPUT  PY-PAYSLIP-OLD-FILE.
049900     OPEN     OUTPUT PY-PAYSLIP-NEW-FILE.
050000     READ     PY-PAYSLIP-OLD-FILE NEXT RECORD
050100              AT END SET WS-PSL-EOF TO TRUE.
050200*
050300*  COPY EVERY SLIP THAT SORTS AHEAD OF THIS EMPLOYEE'S PERIOD
050400*  AND KEY STRAIGHT THROUGH UNCHANGED.
050500*
050600     PERFORM  BB055-COPY-SLIP-ENTRY THRU BB055-EXIT
050700              UNTIL WS-PSL-EOF
050800                 OR PAY-PERIOD-X OF PY-PAYSLIP-RECORD >
050900                    WS-RUN-REQUEST-X
051000                 OR (PAY-PERIOD-X OF PY-PAYSLIP-RECORD =
051100                     WS-RUN-REQUEST-X
051200                 AND PAY-EMP-NO OF PY-PAYSLIP-RECORD >=
051300                     PY110-EMP-NO).
051400*
051500*  THE OLD FILE IS NOW EITHER AT EOF, POSITIONED ON THIS
051600*  EMPLOYEE'S OWN SLIP (TO BE REPLACED) OR POSITIONED ON THE
051700*  NEXT HIGHER KEY (THE NEW SLIP IS INSERTED AHEAD OF IT).
051800*  BB057 WRITES THE RECALCULATED SLIP EITHER WAY AND SKIPS
051900*  THE OLD RECORD ONLY WHEN IT WAS AN EXACT-KEY REPLACEMENT.
052000*
052100     PERFORM  BB057-WRITE-NEW-SLIP THRU BB057-EXIT.
052200     PERFORM  BB055-COPY-SLIP-ENTRY THRU BB055-EXIT
052300              UNTIL WS-PSL-EOF.
052400     CLOSE    PY-PAYSLIP-OLD-FILE PY-PAYSLIP-NEW-FILE.
052500 BB050-EXIT.
052600     EXIT.
052700*
052800 BB055-COPY-SLIP-ENTRY    SECTION.
052900*************************************
053000     WRITE    PY-PAYSLIP-NEW-RECORD FROM PY-PAYSLIP-RECORD.
053100     READ     PY-PAYSLIP-OLD-FILE NEXT RECORD
053200              AT END SET WS-PSL-EOF TO TRUE.
053300 BB055-EXIT.
053400     EXIT.
053500*
053600 BB057-WRITE-NEW-SLIP     SECTION.
053700*************************************
053800     MOVE     SPACES TO PY-PAYSLIP-NEW-RECORD.
053900     MOVE     PY110-EMP-NO              TO PAY-EMP-NO OF
054000                                           PY-PAYSLIP-NEW-RECORD.
054100     MOVE     EMP-ID-NUMBER OF WS-SAVED-EMPLOYEE TO
054200                                   PAY-EMP-ID-NUMBER OF
054300                                   PY-PAYSLIP-NEW-RECORD.
054400     STRING   EMP-FIRST-NAME OF WS-SAVED-EMPLOYEE
054500                  DELIMITED BY SPACE
054600              " "            DELIMITED BY SIZE
054700              EMP-LAST-NAME OF WS-SAVED-EMPLOYEE
054800                  DELIMITED BY SPACE
054900         INTO PAY-EMP-NAME OF PY-PAYSLIP-NEW-RECORD.
055000     MOVE     WS-REQ-MONTH TO PAY-PERIOD-MONTH OF
055100                              PY-PAYSLIP-NEW-RECORD.
055200     MOVE     WS-REQ-YEAR  TO PAY-PERIOD-YEAR OF
055300                              PY-PAYSLIP-NEW-RECORD.
055400     MOVE     WS-PY150-BASE-SALARY TO PAY-BASE-MONTHLY-SALARY
055500                                      OF PY-PAYSLIP-NEW-RECORD.
055600     MOVE     WS-PY150-WORK-DAYS-MONTH TO
055700                  PAY-WORK-DAYS-IN-MONTH OF PY-PAYSLIP-NEW-RECORD.
055800     MOVE     WS-DAYS-PRESENT TO PAY-DAYS-PRESENT OF
055900                                 PY-PAYSLIP-NEW-RECORD.
056000     MOVE     WS-DAYS-ABSENT  TO PAY-DAYS-ABSENT OF
056100                                 PY-PAYSLIP-NEW-RECORD.
056200     MOVE     WS-DAYS-HALF    TO PAY-DAYS-HALF OF
056300                                 PY-PAYSLIP-NEW-RECORD.
056400     MOVE     WS-PY150-DAYS-APPR-LVE TO
056500                  PAY-DAYS-APPROVED-LEAVE OF PY-PAYSLIP-NEW-RECORD.
056600     MOVE     WS-PY150-ATTEND-DEDUCTION TO
056700                  PAY-ATTEND-DEDUCTION OF PY-PAYSLIP-NEW-RECORD.
056800     MOVE     WS-PY150-TAX-DEDUCTION TO
056900                  PAY-TAX-DEDUCTION OF PY-PAYSLIP-NEW-RECORD.
057000     MOVE     WS-PY150-PF-DEDUCTION TO
057100                  PAY-PF-DEDUCTION OF PY-PAYSLIP-NEW-RECORD.
057200     MOVE     WS-PY150-OTHER-DEDUCTION TO
057300                  PAY-OTHER-DEDUCTIONS OF PY-PAYSLIP-NEW-RECORD.
057400     MOVE     WS-PY150-BONUS-AMOUNT TO
057500                  PAY-BONUS-AMOUNT OF PY-PAYSLIP-NEW-RECORD.
057600     MOVE     WS-PY150-GROSS-SALARY TO
057700                  PAY-GROSS-SALARY OF PY-PAYSLIP-NEW-RECORD.
057800     MOVE     WS-PY150-NET-SALARY TO
057900                  PAY-NET-SALARY OF PY-PAYSLIP-NEW-RECORD.
058000     MOVE     "ADMIN SYSTEM" TO PAY-GENERATED-BY OF
058100                                PY-PAYSLIP-NEW-RECORD.
058200     WRITE    PY-PAYSLIP-NEW-RECORD.
058300     IF       NOT WS-PSL-EOF
058400              AND PAY-EMP-NO OF PY-PAYSLIP-RECORD = PY110-EMP-NO
058500              AND PAY-PERIOD-X OF PY-PAYSLIP-RECORD =
058600                  WS-RUN-REQUEST-X
058700              READ PY-PAYSLIP-OLD-FILE NEXT RECORD
058800                   AT END SET WS-PSL-EOF TO TRUE.
058900 BB057-EXIT.
059000     EXIT.
059100*
